000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?SEARCH  =TALLIB                                                         
000400 ?SEARCH  =HOSLIB                                                         
000500 ?NOLMAP, SYMBOLS, INSPECT                                                
000600 ?SAVE ALL                                                                
000700 ?SAVEABEND                                                               
000800 ?CHECK 3                                                                 
000900                                                                          
001000  IDENTIFICATION DIVISION.                                                
001100  PROGRAM-ID. HOSGRD0M.                                                   
001200  AUTHOR. R. HANNEMEYER.                                                  
001300  INSTALLATION. FERNVERKEHR-DISPO, RECHENZENTRUM.                         
001400  DATE-WRITTEN. 1986-07-09.                                               
001500  DATE-COMPILED.                                                          
001600  SECURITY.  NUR FUER INTERNEN BETRIEB - DISPO-NACHTLAUF.                 
001700*                                                                         
001800*****************************************************************         
001900* Letzte Aenderung :: 2022-04-05                                          
002000* Letzte Version   :: E.01.00                                             
002100* Kurzbeschreibung :: 96-Feld-Dienstplan-Raster je Tagesbericht           
002200* Auftrag          :: HOSNEW-1                                            
002300*                                                                         
002400*----------------------------------------------------------------*        
002500* Vers.   | Datum      | von | Kommentar                         *        
002600*---------|------------|-----|-----------------------------------*        
002700* A.00.00 | 1986-07-09 | rh  | Neuerstellung Rasterbildung                
002800* A.01.00 | 1988-05-30 | hb  | Randfall Mitternachtsueberlauf             
002900* B.00.00 | 1994-01-17 | we  | Obergrenze 60 Eintraege je Tag             
003000* C.00.00 | 1998-01-09 | jw  | Jahr-2000-Umstellung Datumsfelder          
003100* C.00.01 | 1999-10-30 | jw  | Test Jahrtausendwechsel/Schaltjahr         
003200* D.00.00 | 2008-09-26 | kl  | Schnittst. auf HOSLNKC umgestellt          
003300* E.00.00 | 2018-03-23 | kl  | Umstellung auf HOSNEW-Projektstand         
003400* E.01.00 | 2022-04-05 | mb  | Spaetere Eintraege ueberschreiben          
003500*----------------------------------------------------------------*        
003600*                                                                         
003700* Programmbeschreibung                                                    
003800* --------------------                                                    
003900* Wird von HOSDRV0O einmal je Tagesbericht aufgerufen (innerhalb          
004000* B210-LOG-LOOP).  Setzt alle 96 Raster-Felder (15-Minuten-               
004100* Schritte) zunaechst auf "F" (dienstfrei) und traegt dann jeden          
004200* Dienststatus-Eintrag in sein Zeitfenster ein; ueberlappende             
004300* spaetere Eintraege ueberschreiben frueher gesetzte Felder.  Das         
004400* Schreiben nach GRIDOUT bleibt Aufgabe von HOSDRV0O.                     
004500*                                                                         
004600******************************************************************        
004700                                                                          
004800  ENVIRONMENT DIVISION.                                                   
004900  CONFIGURATION SECTION.                                                  
005000  SPECIAL-NAMES.                                                          
005100      C01 IS TOP-OF-FORM                                                  
005200      UPSI-0 IS HOS-STEUER-SWITCH                                         
005300             ON STATUS IS HOS-TESTLAUF                                    
005400      CLASS HOS-ALPHANUM IS "0123456789"                                  
005500                            "abcdefghijklmnopqrstuvwxyz"                  
005600                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 
005700                                                                          
005800  DATA DIVISION.                                                          
005900  WORKING-STORAGE SECTION.                                                
006000*----------------------------------------------------------------*        
006100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
006200*----------------------------------------------------------------*        
006300  01      COMP-FELDER.                                                    
006400      05  C4-I1               PIC S9(04) COMP VALUE ZERO.                 
006500      05  C4-SLOTIX           PIC S9(04) COMP VALUE ZERO.                 
006600      05  FILLER              PIC X(08) VALUE SPACES.                     
006700*----------------------------------------------------------------*        
006800* Felder mit konstantem Inhalt: Praefix K                                 
006900*----------------------------------------------------------------*        
007000  01      KONSTANTE-FELDER.                                               
007100      05  K-MODUL             PIC X(08) VALUE "HOSGRD0M".                 
007200      05  FILLER              PIC X(08) VALUE SPACES.                     
007300*----------------------------------------------------------------*        
007400* Zeitumrechnung HHMM -> Minuten ueber Sicht (REDEFINES)                  
007500*----------------------------------------------------------------*        
007600  01      W-CONV-TIME          PIC 9(04) VALUE ZERO.                      
007700  01      W-CONV-TIME-R REDEFINES W-CONV-TIME.                            
007800      05  W-CONV-HH           PIC 9(02).                                  
007900      05  W-CONV-MM           PIC 9(02).                                  
008000  77      W-CONV-MINUTES        PIC S9(04) COMP VALUE ZERO.               
008100  77      W-START-SLOT          PIC S9(04) COMP VALUE ZERO.               
008200  77      W-END-SLOT            PIC S9(04) COMP VALUE ZERO.               
008300*----------------------------------------------------------------*        
008400* Datumsanzeige (ungenutzte Reservesicht, Hausregel Jahr/Monat-           
008500* Tag, vorgehalten fuer kuenftige Druckaufbereitung)                      
008600*----------------------------------------------------------------*        
008700  01      W-DATE-WORK           PIC 9(08) VALUE ZERO.                     
008800  01      W-DATE-WORK-R REDEFINES W-DATE-WORK.                            
008900      05  W-DATE-YYYY          PIC 9(04).                                 
009000      05  W-DATE-MMDD          PIC 9(04).                                 
009100*----------------------------------------------------------------*        
009200* Reservefeld fuer zweistellige Blockanzeige (nicht benutzt)              
009300*----------------------------------------------------------------*        
009400  01      W-SLOT-BLOCK          PIC X(04) VALUE SPACES.                   
009500  01      W-SLOT-BLOCK-R REDEFINES W-SLOT-BLOCK.                          
009600      05  W-SLOT-BLOCK-HI      PIC X(02).                                 
009700      05  W-SLOT-BLOCK-LO      PIC X(02).                                 
009800                                                                          
009900  LINKAGE SECTION.                                                        
010000      COPY HOSLNKC.                                                       
010100                                                                          
010200  PROCEDURE DIVISION USING HG-LINKAGE.                                    
010300******************************************************************        
010400* Steuerungs-Section - einzige Funktion des Moduls                        
010500******************************************************************        
010600  A100-STEUERUNG SECTION.                                                 
010700  A100-00.                                                                
010800      MOVE ZERO TO HG-RC                                                  
010900      PERFORM D100-INIT-SLOTS THRU D100-99                                
011000      MOVE ZERO TO C4-I1                                                  
011100      PERFORM D200-APPLY-ONE-ENTRY THRU D200-99                           
011200          UNTIL C4-I1 >= HG-ENTRY-COUNT                                   
011300      EXIT PROGRAM                                                        
011400      .                                                                   
011500  A100-99.                                                                
011600      EXIT.                                                               
011700                                                                          
011800******************************************************************        
011900* Alle 96 Rasterfelder auf "F" (dienstfrei) vorbesetzen                   
012000******************************************************************        
012100  D100-INIT-SLOTS SECTION.                                                
012200  D100-00.                                                                
012300      MOVE ZERO TO C4-SLOTIX                                              
012400      PERFORM D110-INIT-ONE-SLOT THRU D110-99                             
012500          UNTIL C4-SLOTIX >= 96                                           
012600      .                                                                   
012700  D100-99.                                                                
012800      EXIT.                                                               
012900                                                                          
013000  D110-INIT-ONE-SLOT SECTION.                                             
013100  D110-00.                                                                
013200      ADD 1 TO C4-SLOTIX                                                  
013300      MOVE "F" TO HG-SLOT(C4-SLOTIX)                                      
013400      .                                                                   
013500  D110-99.                                                                
013600      EXIT.                                                               
013700                                                                          
013800******************************************************************        
013900* Einen Eintrag in sein Zeitfenster [Startslot, Endslot) eintragen        
014000******************************************************************        
014100  D200-APPLY-ONE-ENTRY SECTION.                                           
014200  D200-00.                                                                
014300      ADD 1 TO C4-I1                                                      
014400      SET HG-E-IX TO C4-I1                                                
014500      MOVE HG-E-START(HG-E-IX) TO W-CONV-TIME                             
014600      PERFORM D210-CONVERT-TO-MIN THRU D210-99                            
014700      COMPUTE W-START-SLOT = W-CONV-MINUTES / 15                          
014800      IF  W-START-SLOT > 95                                               
014900          MOVE 95 TO W-START-SLOT                                         
015000      END-IF                                                              
015100      MOVE HG-E-END(HG-E-IX) TO W-CONV-TIME                               
015200      PERFORM D210-CONVERT-TO-MIN THRU D210-99                            
015300      COMPUTE W-END-SLOT = W-CONV-MINUTES / 15                            
015400      IF  W-END-SLOT > 95                                                 
015500          MOVE 95 TO W-END-SLOT                                           
015600      END-IF                                                              
015700      IF  W-END-SLOT <= W-START-SLOT                                      
015800          MOVE 96 TO W-END-SLOT                                           
015900      END-IF                                                              
016000      MOVE W-START-SLOT TO C4-SLOTIX                                      
016100      PERFORM D220-FILL-ONE-SLOT THRU D220-99                             
016200          UNTIL C4-SLOTIX >= W-END-SLOT                                   
016300      .                                                                   
016400  D200-99.                                                                
016500      EXIT.                                                               
016600                                                                          
016700******************************************************************        
016800* Hilfsroutine: W-CONV-TIME (HHMM) in Minuten seit 00:00 wandeln          
016900******************************************************************        
017000  D210-CONVERT-TO-MIN SECTION.                                            
017100  D210-00.                                                                
017200      COMPUTE W-CONV-MINUTES = W-CONV-HH * 60 + W-CONV-MM                 
017300      .                                                                   
017400  D210-99.                                                                
017500      EXIT.                                                               
017600                                                                          
017700  D220-FILL-ONE-SLOT SECTION.                                             
017800  D220-00.                                                                
017900      ADD 1 TO C4-SLOTIX                                                  
018000      MOVE HG-E-STATUS(HG-E-IX) TO HG-SLOT(C4-SLOTIX)                     
018100      .                                                                   
018200  D220-99.                                                                
018300      EXIT.                                                               
018400                                                                          
018500******************************************************************        
018600* ENDE Source-Programm HOSGRD0M                                           
018700******************************************************************        
