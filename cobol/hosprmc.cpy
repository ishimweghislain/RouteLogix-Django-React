000100*-----------------------------------------------------------------        
000200* HOSPRMC  -- Regelparameter HOS-Zyklen (70h/8T, 60h/7T)                  
000300*-----------------------------------------------------------------        
000400* Eingebunden in HOSDRV0E, HOSVAL0E und HOSCAL0E.                         
000500* Praefix RP- = Rule-Parameter, HCT- = Cycle-Table.                       
000600* Die Tabelle HCT-ENTRY wird im C000-INIT der Aufrufer per MOVE           
000700* besetzt (kl, 2024-06-03, HOS-014).                                      
000800*-----------------------------------------------------------------        
000900  01          HOS-RULE-PARMS.                                             
001000      05      RP-CYCLE-TYPE       PIC X(04).                              
001100          88  RP-CYCLE-70-8           VALUE "70_8".                       
001200          88  RP-CYCLE-60-7           VALUE "60_7".                       
001300      05      RP-MAX-CYCLE-HRS    PIC  9(03)V99.                          
001400      05      RP-CYCLE-DAYS       PIC S9(04) COMP.                        
001500      05      RP-DAILY-DRV-LIM    PIC  9(03)V99      VALUE 11.00.         
001600      05      RP-DUTY-WINDOW-LIM  PIC  9(03)V99      VALUE 14.00.         
001700      05      RP-BREAK-THRESHOLD  PIC  9(03)V99      VALUE  8.00.         
001800      05      RP-BREAK-MINUTES    PIC  9(03)         VALUE  30.           
001900      05      RP-MIN-REST-HRS     PIC  9(03)V99      VALUE 10.00.         
002000      05      FILLER              PIC X(08) VALUE SPACES.                 
002100  01          HOS-CYCLE-TABLE.                                            
002200      05      HCT-ENTRY OCCURS 2 TIMES                                    
002300                         INDEXED BY HCT-IX.                               
002400          10  HCT-TYPE            PIC X(04).                              
002500          10  HCT-MAX-HRS         PIC  9(03)V99.                          
002600          10  HCT-DAYS            PIC S9(04) COMP.                        
002700      05      FILLER              PIC X(08) VALUE SPACES.                 
