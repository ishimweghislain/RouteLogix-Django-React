000100*-----------------------------------------------------------------        
000200* HOSLNKC  -- Schnittstellen fuer CALL ... USING zwischen HOSDRV0E        
000300*             und den vier HOS-Modulen                                    
000400*-----------------------------------------------------------------        
000500* Wird im WORKING-STORAGE des Treibers UND in der LINKAGE SECTION         
000600* des jeweiligen Moduls eingebunden (wie INT-SCHNITTSTELLE-C              
000700* zwischen PHDDRV1E und SSFPHD1M).                                        
000800*-----------------------------------------------------------------        
000900* HV-LINKAGE -- HOSVAL0E (Validator + Tagestotale + Zyklusfenster)        
001000*-----------------------------------------------------------------        
001100  01          HV-LINKAGE.                                                 
001200      05      HV-CMD              PIC X(02).                              
001300*                 "DC" = Tagesprueufung, "CY" = Zyklusfenster             
001400      05      HV-RC               PIC S9(04) COMP.                        
001500      05      HV-TRIP-ID          PIC X(08).                              
001600      05      HV-LOG-DATE         PIC 9(08).                              
001700      05      HV-CYCLE-TYPE       PIC X(04).                              
001800      05      HV-ENTRY-COUNT      PIC S9(04) COMP.                        
001900      05      HV-ENTRY-TAB OCCURS 60 TIMES                                
002000                           INDEXED BY HV-E-IX.                            
002100          10  HV-E-STATUS         PIC X(01).                              
002200          10  HV-E-START          PIC 9(04).                              
002300          10  HV-E-END            PIC 9(04).                              
002400          10  HV-E-DURATION       PIC 9(04).                              
002500      05      HV-DRIVING-MIN      PIC 9(04).                              
002600      05      HV-ONDUTY-MIN       PIC 9(04).                              
002700      05      HV-SLEEPER-MIN      PIC 9(04).                              
002800      05      HV-OFFDUTY-MIN      PIC 9(04).                              
002900      05      HV-DRIVING-HRS      PIC 9(03)V99.                           
003000      05      HV-ONDUTY-HRS       PIC 9(03)V99.                           
003100      05      HV-SLEEPER-HRS      PIC 9(03)V99.                           
003200      05      HV-OFFDUTY-HRS      PIC 9(03)V99.                           
003300      05      HV-OK-FLAG          PIC X(01).                              
003400      05      HV-DUTY-HOURS       PIC 9(03)V99.                           
003500*                 (= Ausgabe Tagesprueufung, Eingabe fuer HV-DAY-T        
003600      05      HV-WINDOW-DAYS      PIC S9(04) COMP.                        
003700      05      HV-MAX-CYCLE-HRS    PIC 9(03)V99.                           
003800      05      HV-DAY-COUNT        PIC S9(04) COMP.                        
003900      05      HV-DAY-TAB OCCURS 31 TIMES                                  
004000                         INDEXED BY HV-D-IX.                              
004100          10  HV-D-LOG-DATE       PIC 9(08).                              
004200          10  HV-D-DUTY-HOURS     PIC 9(03)V99.                           
004300      05      HV-VIO-COUNT        PIC S9(04) COMP.                        
004400      05      HV-VIO-TAB OCCURS 20 TIMES                                  
004500                         INDEXED BY HV-V-IX.                              
004600          10  HV-V-LOG-DATE       PIC 9(08).                              
004700          10  HV-V-TYPE           PIC X(25).                              
004800          10  HV-V-SEVERITY       PIC X(01).                              
004900          10  HV-V-TIME           PIC 9(04).                              
005000          10  HV-V-VALUE          PIC 9(03)V99.                           
005100          10  HV-V-LIMIT          PIC 9(03)V99.                           
005200          10  HV-V-DESC           PIC X(60).                              
005300      05      FILLER              PIC X(02) VALUE SPACES.                 
005400*-----------------------------------------------------------------        
005500* HC-LINKAGE -- HOSCAL0E (Fahrplan, Pausen, Tankstopps, Ruhezeiten        
005600*-----------------------------------------------------------------        
005700  01          HC-LINKAGE.                                                 
005800      05      HC-RC               PIC S9(04) COMP.                        
005900      05      HC-TRIP-ID          PIC X(08).                              
006000      05      HC-TOTAL-DISTANCE   PIC 9(05)V99.                           
006100      05      HC-AVG-SPEED        PIC 9(03).                              
006200      05      HC-FUEL-INTERVAL    PIC 9(04).                              
006300      05      HC-DAY-COUNT        PIC S9(04) COMP.                        
006400      05      HC-DAY-TAB OCCURS 31 TIMES                                  
006500                         INDEXED BY HC-SD-IX.                             
006600          10  HC-SD-DAYNO         PIC 9(02).                              
006700          10  HC-SD-DRIVING-HRS   PIC 9(02)V99.                           
006800          10  HC-SD-DISTANCE      PIC 9(05)V99.                           
006900      05      HC-PERIOD-COUNT     PIC S9(04) COMP.                        
007000      05      HC-PERIOD-TAB OCCURS 93 TIMES                               
007100                            INDEXED BY HC-SP-IX.                          
007200          10  HC-SP-DAYNO         PIC 9(02).                              
007300          10  HC-SP-TYPE          PIC X(01).                              
007400          10  HC-SP-START         PIC 9(04).                              
007500          10  HC-SP-END           PIC 9(04).                              
007600          10  HC-SP-DURATION      PIC 9(02)V99.                           
007700      05      HC-FUEL-COUNT       PIC S9(04) COMP.                        
007800      05      HC-FUEL-TAB OCCURS 60 TIMES                                 
007900                          INDEXED BY HC-FS-IX.                            
008000          10  HC-FS-STOPNO        PIC 9(03).                              
008100          10  HC-FS-MILE          PIC 9(05).                              
008200          10  HC-FS-DURATION      PIC 9(03).                              
008300      05      HC-REST-COUNT       PIC S9(04) COMP.                        
008400*                 Pflichtruhe 22:00-08:00, je Tag ausser letztem          
008500      05      HC-REST-TAB OCCURS 31 TIMES                                 
008600                          INDEXED BY HC-RP-IX.                            
008700          10  HC-RP-DAYNO         PIC 9(02).                              
008800          10  HC-RP-START         PIC 9(04).                              
008900          10  HC-RP-END           PIC 9(04).                              
009000          10  HC-RP-DURATION      PIC 9(02)V99.                           
009100      05      FILLER              PIC X(02) VALUE SPACES.                 
009200*-----------------------------------------------------------------        
009300* HG-LINKAGE -- HOSGRD0E (96-Slot Dienstplan-Raster)                      
009400*-----------------------------------------------------------------        
009500  01          HG-LINKAGE.                                                 
009600      05      HG-RC               PIC S9(04) COMP.                        
009700      05      HG-TRIP-ID          PIC X(08).                              
009800      05      HG-LOG-DATE         PIC 9(08).                              
009900      05      HG-ENTRY-COUNT      PIC S9(04) COMP.                        
010000      05      HG-ENTRY-TAB OCCURS 60 TIMES                                
010100                           INDEXED BY HG-E-IX.                            
010200          10  HG-E-STATUS         PIC X(01).                              
010300          10  HG-E-START          PIC 9(04).                              
010400          10  HG-E-END            PIC 9(04).                              
010500      05      HG-SLOTS.                                                   
010600          10  HG-SLOT OCCURS 96 TIMES                                     
010700                       PIC X(01).                                         
010800      05      FILLER              PIC X(02) VALUE SPACES.                 
010900*-----------------------------------------------------------------        
011000* HR-LINKAGE -- HOSRPT0E (Compliance-Report, 132 Spalten)                 
011100*-----------------------------------------------------------------        
011200  01          HR-LINKAGE.                                                 
011300      05      HR-CMD              PIC X(02).                              
011400*                 "PH"=Seitenkopf "TH"=Tripkopf "DL"=Detailzeile          
011500*                 "TF"=Tripfuss   "RF"=Berichtsfuss                       
011600      05      HR-RC               PIC S9(04) COMP.                        
011700      05      HR-LINE             PIC X(132).                             
011800      05      HR-PAGE-NO          PIC 9(03).                              
011900      05      HR-TRIP-ID          PIC X(08).                              
012000      05      HR-CYCLE-TYPE       PIC X(04).                              
012100      05      HR-MAX-CYCLE-HRS    PIC 9(03)V99.                           
012200      05      HR-CYCLE-DAYS       PIC S9(04) COMP.                        
012300      05      HR-LOG-DATE         PIC 9(08).                              
012400      05      HR-DRIVING-HRS      PIC 9(03)V99.                           
012500      05      HR-ONDUTY-HRS       PIC 9(03)V99.                           
012600      05      HR-SLEEPER-HRS      PIC 9(03)V99.                           
012700      05      HR-OFFDUTY-HRS      PIC 9(03)V99.                           
012800      05      HR-OK-FLAG          PIC X(01).                              
012900      05      HR-VIO-COUNT-DAY    PIC 9(03).                              
013000      05      HR-TRIP-DRIVING-TOT PIC 9(05)V99.                           
013100      05      HR-TRIP-DUTY-TOT    PIC 9(05)V99.                           
013200      05      HR-TRIP-WARN-CNT    PIC 9(05).                              
013300      05      HR-TRIP-VIOL-CNT    PIC 9(05).                              
013400      05      HR-TRIP-CRIT-CNT    PIC 9(05).                              
013500      05      HR-TRIPS-PROCESSED  PIC 9(05).                              
013600      05      HR-LOGS-PROCESSED   PIC 9(05).                              
013700      05      HR-GRAND-WARN       PIC 9(06).                              
013800      05      HR-GRAND-VIOL       PIC 9(06).                              
013900      05      HR-GRAND-CRIT       PIC 9(06).                              
014000      05      FILLER              PIC X(04) VALUE SPACES.                 
