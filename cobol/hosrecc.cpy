000100*-----------------------------------------------------------------        
000200* HOSRECC  -- Satzlayouts fuer die HOS-Compliance-Dateien                 
000300*-----------------------------------------------------------------        
000400* Einzige Einbindung per COPY HOSRECC. direkt nach FILE SECTION in        
000500* HOSDRV0E -- die FD-Koepfe stehen hier im Copy-Modul selbst, die         
000600* Arbeitsfelder der aufgerufenen Module tragen ihre eigenen Kopien        
000700* ueber HOSLNKC.                                                          
000800* Satzlaenge je Datei s. Schnittstelle HOSNEW-1; wo die Nutzfelder        
000900* die volle Satzlaenge ausfuellen, entfaellt die sonst uebliche           
001000* Endpolsterung (kein Platz mehr fuer FILLER).                            
001100*-----------------------------------------------------------------        
001200* TRIPS                                                                   
001300*-----------------------------------------------------------------        
001400* TR-TOTAL-DISTANCE ohne Nachkommastellen (ganze Meile); interner         
001500* Rechenwert TRH-/HC-TOTAL-DISTANCE bleibt V99, Komma wird beim           
001600* MOVE automatisch angeglichen.                                           
001700  FD  TRIPS                                                               
001800      RECORDING MODE IS F.                                                
001900  01          TRIP-REC.                                                   
002000      05      TR-TRIP-ID          PIC X(08).                              
002100      05      TR-CYCLE-TYPE       PIC X(04).                              
002200      05      TR-TOTAL-DISTANCE   PIC 9(05).                              
002300      05      TR-AVG-SPEED        PIC 9(03).                              
002400      05      TR-FUEL-INTERVAL    PIC 9(04).                              
002500*-----------------------------------------------------------------        
002600* DAILYLOG                                                                
002700*-----------------------------------------------------------------        
002800  FD  DAILYLOG                                                            
002900      RECORDING MODE IS F.                                                
003000  01          DAILYLOG-REC.                                               
003100      05      DL-TRIP-ID          PIC X(08).                              
003200      05      DL-LOG-DATE         PIC 9(08).                              
003300      05      DL-DRIVING-MIN      PIC 9(04).                              
003400      05      DL-ON-DUTY-MIN      PIC 9(04).                              
003500      05      DL-SLEEPER-MIN      PIC 9(04).                              
003600      05      DL-OFF-DUTY-MIN     PIC 9(04).                              
003700*-----------------------------------------------------------------        
003800* LOGENTRY                                                                
003900*-----------------------------------------------------------------        
004000  FD  LOGENTRY                                                            
004100      RECORDING MODE IS F.                                                
004200  01          LOGENTRY-REC.                                               
004300      05      LE-TRIP-ID          PIC X(08).                              
004400      05      LE-LOG-DATE         PIC 9(08).                              
004500      05      LE-STATUS           PIC X(01).                              
004600      05      LE-START-TIME       PIC 9(04).                              
004700      05      LE-END-TIME         PIC 9(04).                              
004800      05      LE-DURATION-MIN     PIC 9(04).                              
004900*-----------------------------------------------------------------        
005000* VIOLATS                                                                 
005100*-----------------------------------------------------------------        
005200  FD  VIOLATS                                                             
005300      RECORDING MODE IS F.                                                
005400  01          VIOLATION-REC.                                              
005500      05      VIO-TRIP-ID         PIC X(08).                              
005600      05      VIO-LOG-DATE        PIC 9(08).                              
005700      05      VIO-TYPE            PIC X(25).                              
005800      05      VIO-SEVERITY        PIC X(01).                              
005900      05      VIO-TIME            PIC 9(04).                              
006000      05      VIO-VALUE           PIC 9(03)V99.                           
006100      05      VIO-LIMIT           PIC 9(03)V99.                           
006200      05      VIO-DESC            PIC X(60).                              
006300*-----------------------------------------------------------------        
006400* SCHEDULE                                                                
006500*-----------------------------------------------------------------        
006600  FD  SCHEDULE                                                            
006700      RECORDING MODE IS F.                                                
006800  01          SCHEDULE-DAY-REC.                                           
006900      05      SD-TRIP-ID          PIC X(08).                              
007000      05      SD-DAY-NO           PIC 9(02).                              
007100      05      SD-DRIVING-HOURS    PIC 9(02)V99.                           
007200      05      SD-DISTANCE-MILES   PIC 9(05)V99.                           
007300*-----------------------------------------------------------------        
007400* PERIODS                                                                 
007500*-----------------------------------------------------------------        
007600  FD  PERIODS                                                             
007700      RECORDING MODE IS F.                                                
007800  01          SCHEDULE-PERIOD-REC.                                        
007900      05      SP-TRIP-ID          PIC X(08).                              
008000      05      SP-DAY-NO           PIC 9(02).                              
008100      05      SP-TYPE             PIC X(01).                              
008200      05      SP-START-TIME       PIC 9(04).                              
008300      05      SP-END-TIME         PIC 9(04).                              
008400      05      SP-DURATION-HRS     PIC 9(02)V99.                           
008500      05      FILLER              PIC X(01) VALUE SPACES.                 
008600*-----------------------------------------------------------------        
008700* FUELSTOP                                                                
008800*-----------------------------------------------------------------        
008900  FD  FUELSTOP                                                            
009000      RECORDING MODE IS F.                                                
009100  01          FUELSTOP-REC.                                               
009200      05      FS-TRIP-ID          PIC X(08).                              
009300      05      FS-STOP-NO          PIC 9(03).                              
009400      05      FS-MILE             PIC 9(05).                              
009500      05      FS-DURATION-MIN     PIC 9(03).                              
009600*-----------------------------------------------------------------        
009700* GRIDOUT                                                                 
009800*-----------------------------------------------------------------        
009900  FD  GRIDOUT                                                             
010000      RECORDING MODE IS F.                                                
010100  01          GRID-REC.                                                   
010200      05      GR-TRIP-ID          PIC X(08).                              
010300      05      GR-LOG-DATE         PIC 9(08).                              
010400      05      GR-SLOTS.                                                   
010500          10  GR-SLOT OCCURS 96 TIMES                                     
010600                       PIC X(01).                                         
