000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?SEARCH  =TALLIB                                                         
000400 ?SEARCH  =HOSLIB                                                         
000500 ?NOLMAP, SYMBOLS, INSPECT                                                
000600 ?SAVE ALL                                                                
000700 ?SAVEABEND                                                               
000800 ?LINES 66                                                                
000900 ?CHECK 3                                                                 
001000                                                                          
001100  IDENTIFICATION DIVISION.                                                
001200  PROGRAM-ID. HOSDRV0O.                                                   
001300  AUTHOR. R. HANNEMEYER.                                                  
001400  INSTALLATION. FERNVERKEHR-DISPO, RECHENZENTRUM.                         
001500  DATE-WRITTEN. 1986-04-14.                                               
001600  DATE-COMPILED.                                                          
001700  SECURITY.  NUR FUER INTERNEN BETRIEB - DISPO-NACHTLAUF.                 
001800*                                                                         
001900*****************************************************************         
002000* Letzte Aenderung :: 2025-04-07                                          
002100* Letzte Version   :: F.05.00                                             
002200* Kurzbeschreibung :: Hauptlauf HOS-Regelkonformitaetspruefung            
002300* Auftrag          :: HOSNEW-1                                            
002400*                                                                         
002500* Aenderungen (Version und Datum in Variable K-PROG-VERS aendern)         
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002700*----------------------------------------------------------------*        
002800* Vers.   | Datum      | von | Kommentar                         *        
002900*---------|------------|-----|-----------------------------------*        
003000* A.00.00 | 1986-04-14 | rh  | Neuerstellung Fahrtenbuch-Nachtlauf        
003100* A.01.00 | 1987-09-02 | rh  | Ruhezeitenpruefung hinzugefuegt            
003200* A.02.00 | 1989-11-20 | hb  | 8-Stunden-Pausenregel eingebaut            
003300* B.00.00 | 1992-03-05 | hb  | Zyklus-Fensterpruefung (60h/7T)            
003400* B.01.00 | 1995-07-18 | jw  | Fahrplanrechner HOSCAL0 angebunden         
003500* C.00.00 | 1998-01-09 | jw  | Jahr-2000-Umstellung Datumsfelder          
003600* C.00.01 | 1999-10-30 | jw  | Test Jahrtausendwechsel/Schaltjahr         
003700* C.01.00 | 2001-06-12 | mb  | 96-Raster Dienstplan HOSGRD0               
003800* D.00.00 | 2003-02-27 | mb  | Tankstopp-Intervall parametrierbar         
003900* D.01.00 | 2006-08-04 | kl  | Umstellung auf Linesequential-Dat.         
004000* E.00.00 | 2011-05-23 | kl  | Berichtsschreiber HOSRPT0 ausgelag.        
004100* E.01.00 | 2017-11-30 | LOR | Zyklustabelle 70h/8T/60h/7T generi.        
004200* F.00.00 | 2018-03-23 | kl  | Umstellung auf HOSNEW-Projektstand         
004300* F.01.00 | 2021-09-14 | kl  | Tagestotalpruefung auf 1440 Minuten        
004400* F.02.00 | 2023-01-17 | mb  | Zaehler Warn/Viol/Crit getrennt            
004500* F.03.00 | 2025-02-11 | kl  | Grenzwert 11h/14h parametrisiert           
004600* F.04.00 | 2025-03-03 | hr  | C400 liest HV-DUTY-HOURS statt eig.        
004700*         |            |     | Neuberechnung aus Fahr-/Restzeit           
004800* F.05.00 | 2025-04-07 | hr  | FILE SECTION auf COPY HOSRECC. um-         
004900*         |            |     | gestellt, FD-Koepfe zogen ins Modul        
005000*----------------------------------------------------------------*        
005100*                                                                         
005200* Programmbeschreibung                                                    
005300* --------------------                                                    
005400* Nachtlauf HOS-Regelkonformitaetspruefung (Hours-of-Service).            
005500* Liest TRIPS/DAILYLOG/LOGENTRY sortiert nach Trip, Datum und             
005600* Startzeit, ruft je Tagesbericht HOSVAL0M (Tagespruefung, DC),           
005700* am Tripende HOSVAL0M (Zyklusfenster, CY), je Trip HOSCAL0M              
005800* (Fahrplan) und je Tagesbericht HOSGRD0M (96-Raster) auf,                
005900* schreibt VIOLATS/SCHEDULE/PERIODS/FUELSTOP/GRIDOUT sowie den            
006000* Pruefbericht RPTFILE (ueber HOSRPT0M).                                  
006100*                                                                         
006200******************************************************************        
006300                                                                          
006400  ENVIRONMENT DIVISION.                                                   
006500  CONFIGURATION SECTION.                                                  
006600  SPECIAL-NAMES.                                                          
006700      C01 IS TOP-OF-FORM                                                  
006800      UPSI-0 IS HOS-STEUER-SWITCH                                         
006900             ON STATUS IS HOS-TESTLAUF                                    
007000      CLASS HOS-ALPHANUM IS "0123456789"                                  
007100                            "abcdefghijklmnopqrstuvwxyz"                  
007200                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 
007300                                                                          
007400  INPUT-OUTPUT SECTION.                                                   
007500  FILE-CONTROL.                                                           
007600      SELECT TRIPS     ASSIGN TO TRIPS                                    
007700             ORGANIZATION IS LINE SEQUENTIAL                              
007800             FILE STATUS IS FS-TRIPS.                                     
007900      SELECT DAILYLOG  ASSIGN TO DAILYLOG                                 
008000             ORGANIZATION IS LINE SEQUENTIAL                              
008100             FILE STATUS IS FS-DAILYLOG.                                  
008200      SELECT LOGENTRY  ASSIGN TO LOGENTRY                                 
008300             ORGANIZATION IS LINE SEQUENTIAL                              
008400             FILE STATUS IS FS-LOGENTRY.                                  
008500      SELECT VIOLATS   ASSIGN TO VIOLATS                                  
008600             ORGANIZATION IS LINE SEQUENTIAL                              
008700             FILE STATUS IS FS-VIOLATS.                                   
008800      SELECT SCHEDULE  ASSIGN TO SCHEDULE                                 
008900             ORGANIZATION IS LINE SEQUENTIAL                              
009000             FILE STATUS IS FS-SCHEDULE.                                  
009100      SELECT PERIODS   ASSIGN TO PERIODS                                  
009200             ORGANIZATION IS LINE SEQUENTIAL                              
009300             FILE STATUS IS FS-PERIODS.                                   
009400      SELECT FUELSTOP  ASSIGN TO FUELSTOP                                 
009500             ORGANIZATION IS LINE SEQUENTIAL                              
009600             FILE STATUS IS FS-FUELSTP.                                   
009700      SELECT GRIDOUT   ASSIGN TO GRIDOUT                                  
009800             ORGANIZATION IS LINE SEQUENTIAL                              
009900             FILE STATUS IS FS-GRIDOUT.                                   
010000      SELECT RPTFILE   ASSIGN TO RPTFILE                                  
010100             ORGANIZATION IS LINE SEQUENTIAL                              
010200             FILE STATUS IS FS-RPTFIL.                                    
010300                                                                          
010400  DATA DIVISION.                                                          
010500  FILE SECTION.                                                           
010600      COPY HOSRECC.                                                       
010700  FD  RPTFILE                                                             
010800      RECORDING MODE IS F.                                                
010900  01      RPT-LINE.                                                       
011000      05  RPT-TEXT                PIC X(131).                             
011100      05  FILLER                  PIC X(01) VALUE SPACE.                  
011200                                                                          
011300  WORKING-STORAGE SECTION.                                                
011400*----------------------------------------------------------------*        
011500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
011600*----------------------------------------------------------------*        
011700  01      COMP-FELDER.                                                    
011800      05  C4-I1                    PIC S9(04) COMP VALUE ZERO.            
011900      05  C4-DAYIX                 PIC S9(04) COMP VALUE ZERO.            
012000      05  C4-VIOIX                 PIC S9(04) COMP VALUE ZERO.            
012100      05  FILLER                   PIC X(08) VALUE SPACES.                
012200*----------------------------------------------------------------*        
012300* Felder mit konstantem Inhalt: Praefix K                                 
012400*----------------------------------------------------------------*        
012500  01      KONSTANTE-FELDER.                                               
012600      05  K-MODUL                  PIC X(08) VALUE "HOSDRV0O".            
012700      05  K-PROG-VERS               PIC X(07) VALUE "F.05.00".            
012800      05  FILLER                    PIC X(08) VALUE SPACES.               
012900*----------------------------------------------------------------*        
013000* Conditional-Felder: Praefix FS fuer Dateistatus, PRG fuer Ablauf        
013100*----------------------------------------------------------------*        
013200  01      SCHALTER.                                                       
013300      05  FS-TRIPS                 PIC XX VALUE SPACES.                   
013400          88  FS-TRIPS-EOF              VALUE "10".                       
013500      05  FS-DAILYLOG               PIC XX VALUE SPACES.                  
013600          88  FS-DAILYLOG-EOF            VALUE "10".                      
013700      05  FS-LOGENTRY                PIC XX VALUE SPACES.                 
013800          88  FS-LOGENTRY-EOF             VALUE "10".                     
013900      05  FS-VIOLATS                PIC XX VALUE SPACES.                  
014000      05  FS-SCHEDULE                PIC XX VALUE SPACES.                 
014100      05  FS-PERIODS                PIC XX VALUE SPACES.                  
014200      05  FS-FUELSTP                PIC XX VALUE SPACES.                  
014300      05  FS-GRIDOUT                 PIC XX VALUE SPACES.                 
014400      05  FS-RPTFIL                  PIC XX VALUE SPACES.                 
014500      05  PRG-STATUS                 PIC 9 VALUE ZERO.                    
014600          88  PRG-OK                     VALUE ZERO.                      
014700          88  PRG-ABBRUCH                VALUE 2.                         
014800      05  TRIP-DONE                  PIC X VALUE "N".                     
014900          88  NO-MORE-TRIPS               VALUE "J".                      
015000      05  LOG-DONE                   PIC X VALUE "N".                     
015100          88  NO-MORE-LOGS-THIS-TRIP      VALUE "J".                      
015200      05  ENTRY-DONE                 PIC X VALUE "N".                     
015300          88  NO-MORE-ENTRIES-THIS-LOG    VALUE "J".                      
015400      05  FILLER                      PIC X(04) VALUE SPACES.             
015500*----------------------------------------------------------------*        
015600* weitere Arbeitsfelder: Praefix W                                        
015700*----------------------------------------------------------------*        
015800  01      WORK-FELDER.                                                    
015900      05  W-CUR-TRIP-ID       PIC X(08) VALUE SPACES.                     
016000      05  W-CUR-CYCLE-TYPE    PIC X(04) VALUE SPACES.                     
016100      05  W-CUR-TOTAL-DISTANCE PIC 9(05)V99 VALUE ZERO.                   
016200      05  W-CUR-AVG-SPEED     PIC 9(03) VALUE ZERO.                       
016300      05  W-CUR-FUEL-INTERVAL PIC 9(04) VALUE ZERO.                       
016400      05  W-CUR-LOG-DATE      PIC 9(08) VALUE ZERO.                       
016500      05  W-TRIP-DRIVING-TOT  PIC 9(05)V99 VALUE ZERO.                    
016600      05  W-TRIP-DUTY-TOT     PIC 9(05)V99 VALUE ZERO.                    
016700      05  W-TRIP-WARN-CNT     PIC 9(05) VALUE ZERO.                       
016800      05  W-TRIP-VIOL-CNT     PIC 9(05) VALUE ZERO.                       
016900      05  W-TRIP-CRIT-CNT     PIC 9(05) VALUE ZERO.                       
017000      05  W-TRIPS-PROCESSED   PIC 9(05) VALUE ZERO.                       
017100      05  W-LOGS-PROCESSED    PIC 9(05) VALUE ZERO.                       
017200      05  W-GRAND-WARN        PIC 9(06) VALUE ZERO.                       
017300      05  W-GRAND-VIOL        PIC 9(06) VALUE ZERO.                       
017400      05  W-GRAND-CRIT        PIC 9(06) VALUE ZERO.                       
017500      05  W-PAGE-NO           PIC 9(03) VALUE ZERO.                       
017600      05  FILLER              PIC X(04) VALUE SPACES.                     
017700*----------------------------------------------------------------*        
017800* Redefinierte Sichten auf Datum, Anzeigefeld und Trip-Vorlaufsatz        
017900* (Schaltjahrauswertung bzw. alphanumerische Anzeige, entspr. der         
018000* Hausregel eine Sicht je Zweck statt eigener Feldberechnung)             
018100*----------------------------------------------------------------*        
018200  01      W-CUR-LOG-DATE-R  REDEFINES W-CUR-LOG-DATE.                     
018300      05  W-LOGD-JAHR                PIC 9(04).                           
018400      05  W-LOGD-MONAT               PIC 9(02).                           
018500      05  W-LOGD-TAG                 PIC 9(02).                           
018600  01      D-NUM4                      PIC -9(04) VALUE ZERO.              
018700  01      D-NUM4-R  REDEFINES D-NUM4  PIC X(05).                          
018800  01      TR-HOLD.                                                        
018900      05  TRH-TRIP-ID         PIC X(08) VALUE SPACES.                     
019000      05  TRH-CYCLE-TYPE      PIC X(04) VALUE SPACES.                     
019100      05  TRH-TOTAL-DISTANCE  PIC 9(05)V99 VALUE ZERO.                    
019200      05  TRH-AVG-SPEED       PIC 9(03) VALUE ZERO.                       
019300      05  TRH-FUEL-INTERVAL   PIC 9(04) VALUE ZERO.                       
019400      05  FILLER              PIC X(04) VALUE SPACES.                     
019500  01      TR-HOLD-R  REDEFINES TR-HOLD.                                   
019600      05  TRH-TRIP-PREFIX     PIC X(04).                                  
019700      05  FILLER              PIC X(15).                                  
019800*----------------------------------------------------------------*        
019900* Vorlaufsaetze DAILYLOG und LOGENTRY (Read-Ahead)                        
020000*----------------------------------------------------------------*        
020100  01      DL-HOLD.                                                        
020200      05  DLH-TRIP-ID         PIC X(08) VALUE SPACES.                     
020300      05  DLH-LOG-DATE        PIC 9(08) VALUE ZERO.                       
020400      05  DLH-DRIVING-MIN     PIC 9(04) VALUE ZERO.                       
020500      05  DLH-ON-DUTY-MIN     PIC 9(04) VALUE ZERO.                       
020600      05  DLH-SLEEPER-MIN     PIC 9(04) VALUE ZERO.                       
020700      05  DLH-OFF-DUTY-MIN    PIC 9(04) VALUE ZERO.                       
020800      05  FILLER              PIC X(04) VALUE SPACES.                     
020900  01      LE-HOLD.                                                        
021000      05  LEH-TRIP-ID         PIC X(08) VALUE SPACES.                     
021100      05  LEH-LOG-DATE        PIC 9(08) VALUE ZERO.                       
021200      05  LEH-STATUS          PIC X(01) VALUE SPACES.                     
021300      05  LEH-START-TIME      PIC 9(04) VALUE ZERO.                       
021400      05  LEH-END-TIME        PIC 9(04) VALUE ZERO.                       
021500      05  LEH-DURATION-MIN    PIC 9(04) VALUE ZERO.                       
021600      05  FILLER              PIC X(04) VALUE SPACES.                     
021700*----------------------------------------------------------------*        
021800* Regelparameter und Modul-Schnittstellen (Copy-Module)                   
021900*----------------------------------------------------------------*        
022000      COPY HOSPRMC.                                                       
022100      COPY HOSLNKC.                                                       
022200                                                                          
022300  PROCEDURE DIVISION.                                                     
022400******************************************************************        
022500* Steuerungs-Section                                                      
022600******************************************************************        
022700  A100-STEUERUNG SECTION.                                                 
022800  A100-00.                                                                
022900      IF  HOS-TESTLAUF                                                    
023000          DISPLAY K-MODUL " VERSION " K-PROG-VERS                         
023100      END-IF                                                              
023200                                                                          
023300      PERFORM B000-VORLAUF THRU B000-99                                   
023400      IF  NOT PRG-ABBRUCH                                                 
023500          PERFORM B100-VERARBEITUNG THRU B100-99                          
023600      END-IF                                                              
023700      PERFORM B090-ENDE THRU B090-99                                      
023800      STOP RUN                                                            
023900      .                                                                   
024000  A100-99.                                                                
024100      EXIT.                                                               
024200                                                                          
024300******************************************************************        
024400* Vorlauf - Dateien oeffnen, erste Vorlaufsaetze lesen                    
024500******************************************************************        
024600  B000-VORLAUF SECTION.                                                   
024700  B000-00.                                                                
024800      PERFORM C000-INIT THRU C000-99                                      
024900                                                                          
025000      OPEN INPUT  TRIPS                                                   
025100      OPEN INPUT  DAILYLOG                                                
025200      OPEN INPUT  LOGENTRY                                                
025300      OPEN OUTPUT VIOLATS                                                 
025400      OPEN OUTPUT SCHEDULE                                                
025500      OPEN OUTPUT PERIODS                                                 
025600      OPEN OUTPUT FUELSTOP                                                
025700      OPEN OUTPUT GRIDOUT                                                 
025800      OPEN OUTPUT RPTFILE                                                 
025900                                                                          
026000      IF  FS-TRIPS NOT = "00" OR FS-DAILYLOG NOT = "00"                   
026100       OR FS-LOGENTRY NOT = "00" OR FS-VIOLATS NOT = "00"                 
026200       OR FS-SCHEDULE NOT = "00" OR FS-PERIODS NOT = "00"                 
026300       OR FS-FUELSTP NOT = "00" OR FS-GRIDOUT NOT = "00"                  
026400       OR FS-RPTFIL NOT = "00"                                            
026500          DISPLAY "*** OPEN-FEHLER IM HOS-NACHTLAUF ***"                  
026600          SET PRG-ABBRUCH TO TRUE                                         
026700      ELSE                                                                
026800          PERFORM B220-READ-TRIP  THRU B220-99                            
026900          PERFORM B230-READ-LOG   THRU B230-99                            
027000          PERFORM B240-READ-ENTRY THRU B240-99                            
027100      END-IF                                                              
027200      .                                                                   
027300  B000-99.                                                                
027400      EXIT.                                                               
027500                                                                          
027600******************************************************************        
027700* Nachlauf - Berichtsfuss schreiben, Dateien schliessen                   
027800******************************************************************        
027900  B090-ENDE SECTION.                                                      
028000  B090-00.                                                                
028100      IF  PRG-ABBRUCH                                                     
028200          DISPLAY ">>> HOS-NACHTLAUF ABGEBROCHEN <<<"                     
028300      ELSE                                                                
028400          MOVE "RF"               TO HR-CMD                               
028500          MOVE W-TRIPS-PROCESSED  TO HR-TRIPS-PROCESSED                   
028600          MOVE W-LOGS-PROCESSED   TO HR-LOGS-PROCESSED                    
028700          MOVE W-GRAND-WARN       TO HR-GRAND-WARN                        
028800          MOVE W-GRAND-VIOL       TO HR-GRAND-VIOL                        
028900          MOVE W-GRAND-CRIT       TO HR-GRAND-CRIT                        
029000          CALL "HOSRPT0M" USING HR-LINKAGE                                
029100          MOVE HR-LINE             TO RPT-TEXT                            
029200          WRITE RPT-LINE                                                  
029300          DISPLAY "HOS-NACHTLAUF OK - TRIPS: " W-TRIPS-PROCESSED          
029400      END-IF                                                              
029500                                                                          
029600      CLOSE TRIPS DAILYLOG LOGENTRY VIOLATS SCHEDULE                      
029700      CLOSE PERIODS FUELSTOP GRIDOUT RPTFILE                              
029800      .                                                                   
029900  B090-99.                                                                
030000      EXIT.                                                               
030100                                                                          
030200******************************************************************        
030300* Verarbeitung - ein Durchlauf pro Trip bis Dateiende                     
030400******************************************************************        
030500  B100-VERARBEITUNG SECTION.                                              
030600  B100-00.                                                                
030700      PERFORM B200-TRIP-LOOP THRU B200-99                                 
030800          UNTIL NO-MORE-TRIPS                                             
030900      .                                                                   
031000  B100-99.                                                                
031100      EXIT.                                                               
031200                                                                          
031300******************************************************************        
031400* Verarbeitung eines Trips: Tagesschleife, Zyklusfenster, Fahrplan        
031500******************************************************************        
031600  B200-TRIP-LOOP SECTION.                                                 
031700  B200-00.                                                                
031800      MOVE TRH-TRIP-ID          TO W-CUR-TRIP-ID                          
031900      MOVE TRH-CYCLE-TYPE        TO W-CUR-CYCLE-TYPE                      
032000      MOVE TRH-TOTAL-DISTANCE     TO W-CUR-TOTAL-DISTANCE                 
032100      MOVE TRH-AVG-SPEED           TO W-CUR-AVG-SPEED                     
032200      MOVE TRH-FUEL-INTERVAL        TO W-CUR-FUEL-INTERVAL                
032300      MOVE ZERO TO W-TRIP-DRIVING-TOT W-TRIP-DUTY-TOT                     
032400                   W-TRIP-WARN-CNT W-TRIP-VIOL-CNT W-TRIP-CRIT-CNT        
032500      MOVE ZERO TO HV-DAY-COUNT                                           
032600      MOVE "N"  TO LOG-DONE                                               
032700                                                                          
032800      PERFORM C100-SET-RULE-PARMS THRU C100-99                            
032900                                                                          
033000      ADD 1 TO W-PAGE-NO                                                  
033100      MOVE "PH"                TO HR-CMD                                  
033200      MOVE W-PAGE-NO             TO HR-PAGE-NO                            
033300      MOVE RP-MAX-CYCLE-HRS       TO HR-MAX-CYCLE-HRS                     
033400      MOVE RP-CYCLE-DAYS           TO HR-CYCLE-DAYS                       
033500      CALL "HOSRPT0M" USING HR-LINKAGE                                    
033600      MOVE HR-LINE TO RPT-TEXT                                            
033700      WRITE RPT-LINE                                                      
033800                                                                          
033900      MOVE "TH"                TO HR-CMD                                  
034000      MOVE W-CUR-TRIP-ID         TO HR-TRIP-ID                            
034100      MOVE W-CUR-CYCLE-TYPE        TO HR-CYCLE-TYPE                       
034200      CALL "HOSRPT0M" USING HR-LINKAGE                                    
034300      MOVE HR-LINE TO RPT-TEXT                                            
034400      WRITE RPT-LINE                                                      
034500                                                                          
034600      PERFORM B210-LOG-LOOP THRU B210-99                                  
034700          UNTIL NO-MORE-LOGS-THIS-TRIP                                    
034800             OR DLH-TRIP-ID NOT = W-CUR-TRIP-ID                           
034900                                                                          
035000      MOVE "CY"                TO HV-CMD                                  
035100      MOVE W-CUR-TRIP-ID         TO HV-TRIP-ID                            
035200      MOVE W-CUR-CYCLE-TYPE        TO HV-CYCLE-TYPE                       
035300      MOVE RP-CYCLE-DAYS            TO HV-WINDOW-DAYS                     
035400      MOVE RP-MAX-CYCLE-HRS          TO HV-MAX-CYCLE-HRS                  
035500      CALL "HOSVAL0M" USING HV-LINKAGE                                    
035600      MOVE ZERO TO C4-VIOIX                                               
035700      PERFORM C310-WRITE-ONE-VIOL THRU C310-99                            
035800          UNTIL C4-VIOIX >= HV-VIO-COUNT                                  
035900                                                                          
036000      PERFORM B300-SCHEDULE-TRIP THRU B300-99                             
036100                                                                          
036200      MOVE "TF"                TO HR-CMD                                  
036300      MOVE W-TRIP-DRIVING-TOT     TO HR-TRIP-DRIVING-TOT                  
036400      MOVE W-TRIP-DUTY-TOT          TO HR-TRIP-DUTY-TOT                   
036500      MOVE W-TRIP-WARN-CNT            TO HR-TRIP-WARN-CNT                 
036600      MOVE W-TRIP-VIOL-CNT              TO HR-TRIP-VIOL-CNT               
036700      MOVE W-TRIP-CRIT-CNT                TO HR-TRIP-CRIT-CNT             
036800      CALL "HOSRPT0M" USING HR-LINKAGE                                    
036900      MOVE HR-LINE TO RPT-TEXT                                            
037000      WRITE RPT-LINE                                                      
037100                                                                          
037200      ADD 1               TO W-TRIPS-PROCESSED                            
037300      ADD W-TRIP-WARN-CNT  TO W-GRAND-WARN                                
037400      ADD W-TRIP-VIOL-CNT  TO W-GRAND-VIOL                                
037500      ADD W-TRIP-CRIT-CNT  TO W-GRAND-CRIT                                
037600                                                                          
037700      PERFORM B220-READ-TRIP THRU B220-99                                 
037800      .                                                                   
037900  B200-99.                                                                
038000      EXIT.                                                               
038100                                                                          
038200******************************************************************        
038300* Verarbeitung eines Tagesberichts innerhalb des aktuellen Trips          
038400******************************************************************        
038500  B210-LOG-LOOP SECTION.                                                  
038600  B210-00.                                                                
038700      MOVE DLH-LOG-DATE         TO W-CUR-LOG-DATE                         
038800      MOVE ZERO TO HV-ENTRY-COUNT                                         
038900      MOVE "N"  TO ENTRY-DONE                                             
039000                                                                          
039100      PERFORM B215-BUILD-ENTRY THRU B215-99                               
039200          UNTIL NO-MORE-ENTRIES-THIS-LOG                                  
039300             OR LEH-TRIP-ID NOT = DLH-TRIP-ID                             
039400             OR LEH-LOG-DATE NOT = DLH-LOG-DATE                           
039500                                                                          
039600      MOVE "DC"                 TO HV-CMD                                 
039700      MOVE DLH-TRIP-ID            TO HV-TRIP-ID                           
039800      MOVE DLH-LOG-DATE             TO HV-LOG-DATE                        
039900      MOVE W-CUR-CYCLE-TYPE           TO HV-CYCLE-TYPE                    
040000      MOVE DLH-DRIVING-MIN              TO HV-DRIVING-MIN                 
040100      MOVE DLH-ON-DUTY-MIN                TO HV-ONDUTY-MIN                
040200      MOVE DLH-SLEEPER-MIN                  TO HV-SLEEPER-MIN             
040300      MOVE DLH-OFF-DUTY-MIN                    TO HV-OFFDUTY-MIN          
040400      CALL "HOSVAL0M" USING HV-LINKAGE                                    
040500      MOVE ZERO TO C4-VIOIX                                               
040600      PERFORM C310-WRITE-ONE-VIOL THRU C310-99                            
040700          UNTIL C4-VIOIX >= HV-VIO-COUNT                                  
040800                                                                          
040900      PERFORM C400-ADD-DAY-TO-WINDOW THRU C400-99                         
041000                                                                          
041100      MOVE "DL"                 TO HR-CMD                                 
041200      MOVE DLH-LOG-DATE           TO HR-LOG-DATE                          
041300      MOVE HV-DRIVING-HRS           TO HR-DRIVING-HRS                     
041400      MOVE HV-ONDUTY-HRS              TO HR-ONDUTY-HRS                    
041500      MOVE HV-SLEEPER-HRS               TO HR-SLEEPER-HRS                 
041600      MOVE HV-OFFDUTY-HRS                 TO HR-OFFDUTY-HRS               
041700      MOVE HV-OK-FLAG                       TO HR-OK-FLAG                 
041800      MOVE HV-VIO-COUNT                      TO HR-VIO-COUNT-DAY          
041900      CALL "HOSRPT0M" USING HR-LINKAGE                                    
042000      MOVE HR-LINE TO RPT-TEXT                                            
042100      WRITE RPT-LINE                                                      
042200                                                                          
042300      MOVE DLH-TRIP-ID          TO HG-TRIP-ID                             
042400      MOVE DLH-LOG-DATE           TO HG-LOG-DATE                          
042500      MOVE HV-ENTRY-COUNT          TO HG-ENTRY-COUNT                      
042600      MOVE ZERO TO C4-I1                                                  
042700      PERFORM C500-COPY-ENTRY-GRID THRU C500-99                           
042800          UNTIL C4-I1 >= HV-ENTRY-COUNT                                   
042900      CALL "HOSGRD0M" USING HG-LINKAGE                                    
043000      MOVE DLH-TRIP-ID           TO GR-TRIP-ID                            
043100      MOVE DLH-LOG-DATE            TO GR-LOG-DATE                         
043200      MOVE HG-SLOTS                 TO GR-SLOTS                           
043300      WRITE GRID-REC                                                      
043400                                                                          
043500      ADD 1              TO W-LOGS-PROCESSED                              
043600      ADD HV-DRIVING-HRS  TO W-TRIP-DRIVING-TOT                           
043700      ADD HV-DRIVING-HRS  TO W-TRIP-DUTY-TOT                              
043800      ADD HV-ONDUTY-HRS   TO W-TRIP-DUTY-TOT                              
043900                                                                          
044000      PERFORM B230-READ-LOG THRU B230-99                                  
044100      .                                                                   
044200  B210-99.                                                                
044300      EXIT.                                                               
044400                                                                          
044500******************************************************************        
044600* Einen LOGENTRY-Satz in die Tagestabelle HV-ENTRY-TAB einhaengen         
044700******************************************************************        
044800  B215-BUILD-ENTRY SECTION.                                               
044900  B215-00.                                                                
045000      ADD 1 TO HV-ENTRY-COUNT                                             
045100      SET HV-E-IX TO HV-ENTRY-COUNT                                       
045200      MOVE LEH-STATUS          TO HV-E-STATUS(HV-E-IX)                    
045300      MOVE LEH-START-TIME        TO HV-E-START(HV-E-IX)                   
045400      MOVE LEH-END-TIME            TO HV-E-END(HV-E-IX)                   
045500      MOVE LEH-DURATION-MIN          TO HV-E-DURATION(HV-E-IX)            
045600      PERFORM B240-READ-ENTRY THRU B240-99                                
045700      .                                                                   
045800  B215-99.                                                                
045900      EXIT.                                                               
046000                                                                          
046100******************************************************************        
046200* Fahrplan fuer den aktuellen Trip berechnen und ausschreiben             
046300******************************************************************        
046400  B300-SCHEDULE-TRIP SECTION.                                             
046500  B300-00.                                                                
046600      MOVE W-CUR-TRIP-ID          TO HC-TRIP-ID                           
046700      MOVE W-CUR-TOTAL-DISTANCE     TO HC-TOTAL-DISTANCE                  
046800      MOVE W-CUR-AVG-SPEED            TO HC-AVG-SPEED                     
046900      MOVE W-CUR-FUEL-INTERVAL          TO HC-FUEL-INTERVAL               
047000      CALL "HOSCAL0M" USING HC-LINKAGE                                    
047100                                                                          
047200      MOVE ZERO TO C4-I1                                                  
047300      PERFORM B310-WRITE-SCHED-DAY THRU B310-99                           
047400          UNTIL C4-I1 >= HC-DAY-COUNT                                     
047500                                                                          
047600      MOVE ZERO TO C4-I1                                                  
047700      PERFORM B320-WRITE-SCHED-PER THRU B320-99                           
047800          UNTIL C4-I1 >= HC-PERIOD-COUNT                                  
047900                                                                          
048000      MOVE ZERO TO C4-I1                                                  
048100      PERFORM B330-WRITE-FUEL-STOP THRU B330-99                           
048200          UNTIL C4-I1 >= HC-FUEL-COUNT                                    
048300      .                                                                   
048400  B300-99.                                                                
048500      EXIT.                                                               
048600                                                                          
048700******************************************************************        
048800* Einen SCHEDULE-DAY-REC aus HC-DAY-TAB herausschreiben                   
048900******************************************************************        
049000  B310-WRITE-SCHED-DAY SECTION.                                           
049100  B310-00.                                                                
049200      ADD 1 TO C4-I1                                                      
049300      SET HC-SD-IX TO C4-I1                                               
049400      MOVE W-CUR-TRIP-ID              TO SD-TRIP-ID                       
049500      MOVE HC-SD-DAYNO(HC-SD-IX)        TO SD-DAY-NO                      
049600      MOVE HC-SD-DRIVING-HRS(HC-SD-IX)    TO SD-DRIVING-HOURS             
049700      MOVE HC-SD-DISTANCE(HC-SD-IX)         TO SD-DISTANCE-MILES          
049800      WRITE SCHEDULE-DAY-REC                                              
049900      .                                                                   
050000  B310-99.                                                                
050100      EXIT.                                                               
050200                                                                          
050300******************************************************************        
050400* Einen SCHEDULE-PERIOD-REC aus HC-PERIOD-TAB herausschreiben             
050500******************************************************************        
050600  B320-WRITE-SCHED-PER SECTION.                                           
050700  B320-00.                                                                
050800      ADD 1 TO C4-I1                                                      
050900      SET HC-SP-IX TO C4-I1                                               
051000      MOVE W-CUR-TRIP-ID             TO SP-TRIP-ID                        
051100      MOVE HC-SP-DAYNO(HC-SP-IX)       TO SP-DAY-NO                       
051200      MOVE HC-SP-TYPE(HC-SP-IX)          TO SP-TYPE                       
051300      MOVE HC-SP-START(HC-SP-IX)           TO SP-START-TIME               
051400      MOVE HC-SP-END(HC-SP-IX)               TO SP-END-TIME               
051500      MOVE HC-SP-DURATION(HC-SP-IX)            TO SP-DURATION-HRS         
051600      WRITE SCHEDULE-PERIOD-REC                                           
051700      .                                                                   
051800  B320-99.                                                                
051900      EXIT.                                                               
052000                                                                          
052100******************************************************************        
052200* Einen FUELSTOP-REC aus HC-FUEL-TAB herausschreiben                      
052300******************************************************************        
052400  B330-WRITE-FUEL-STOP SECTION.                                           
052500  B330-00.                                                                
052600      ADD 1 TO C4-I1                                                      
052700      SET HC-FS-IX TO C4-I1                                               
052800      MOVE W-CUR-TRIP-ID            TO FS-TRIP-ID                         
052900      MOVE HC-FS-STOPNO(HC-FS-IX)     TO FS-STOP-NO                       
053000      MOVE HC-FS-MILE(HC-FS-IX)         TO FS-MILE                        
053100      MOVE HC-FS-DURATION(HC-FS-IX)      TO FS-DURATION-MIN               
053200      WRITE FUELSTOP-REC                                                  
053300      .                                                                   
053400  B330-99.                                                                
053500      EXIT.                                                               
053600                                                                          
053700******************************************************************        
053800* Einlesen TRIPS (Vorlauf auf den naechsten Trip-Satz)                    
053900******************************************************************        
054000  B220-READ-TRIP SECTION.                                                 
054100  B220-00.                                                                
054200      READ TRIPS                                                          
054300      IF  FS-TRIPS-EOF                                                    
054400          SET NO-MORE-TRIPS TO TRUE                                       
054500          MOVE HIGH-VALUES TO TRH-TRIP-ID                                 
054600      ELSE                                                                
054700          MOVE TR-TRIP-ID          TO TRH-TRIP-ID                         
054800          MOVE TR-CYCLE-TYPE         TO TRH-CYCLE-TYPE                    
054900          MOVE TR-TOTAL-DISTANCE       TO TRH-TOTAL-DISTANCE              
055000          MOVE TR-AVG-SPEED              TO TRH-AVG-SPEED                 
055100          MOVE TR-FUEL-INTERVAL            TO TRH-FUEL-INTERVAL           
055200      END-IF                                                              
055300      .                                                                   
055400  B220-99.                                                                
055500      EXIT.                                                               
055600                                                                          
055700******************************************************************        
055800* Einlesen DAILYLOG (Vorlauf auf den naechsten Tagesbericht)              
055900******************************************************************        
056000  B230-READ-LOG SECTION.                                                  
056100  B230-00.                                                                
056200      READ DAILYLOG                                                       
056300      IF  FS-DAILYLOG-EOF                                                 
056400          SET NO-MORE-LOGS-THIS-TRIP TO TRUE                              
056500          MOVE HIGH-VALUES TO DLH-TRIP-ID                                 
056600      ELSE                                                                
056700          MOVE DL-TRIP-ID          TO DLH-TRIP-ID                         
056800          MOVE DL-LOG-DATE           TO DLH-LOG-DATE                      
056900          MOVE DL-DRIVING-MIN          TO DLH-DRIVING-MIN                 
057000          MOVE DL-ON-DUTY-MIN             TO DLH-ON-DUTY-MIN              
057100          MOVE DL-SLEEPER-MIN               TO DLH-SLEEPER-MIN            
057200          MOVE DL-OFF-DUTY-MIN                 TO DLH-OFF-DUTY-MIN        
057300      END-IF                                                              
057400      .                                                                   
057500  B230-99.                                                                
057600      EXIT.                                                               
057700                                                                          
057800******************************************************************        
057900* Einlesen LOGENTRY (Vorlauf auf den naechsten Statuseintrag)             
058000******************************************************************        
058100  B240-READ-ENTRY SECTION.                                                
058200  B240-00.                                                                
058300      READ LOGENTRY                                                       
058400      IF  FS-LOGENTRY-EOF                                                 
058500          SET NO-MORE-ENTRIES-THIS-LOG TO TRUE                            
058600          MOVE HIGH-VALUES TO LEH-TRIP-ID                                 
058700      ELSE                                                                
058800          MOVE LE-TRIP-ID           TO LEH-TRIP-ID                        
058900          MOVE LE-LOG-DATE            TO LEH-LOG-DATE                     
059000          MOVE LE-STATUS                TO LEH-STATUS                     
059100          MOVE LE-START-TIME              TO LEH-START-TIME               
059200          MOVE LE-END-TIME                  TO LEH-END-TIME               
059300          MOVE LE-DURATION-MIN                 TO LEH-DURATION-MIN        
059400      END-IF                                                              
059500      .                                                                   
059600  B240-99.                                                                
059700      EXIT.                                                               
059800                                                                          
059900******************************************************************        
060000* Initialisierung der Regel- und Zyklustabelle (Hausregel: die            
060100* Tabelle wird im Treiber besetzt, nicht ueber VALUE-Klauseln)            
060200******************************************************************        
060300  C000-INIT SECTION.                                                      
060400  C000-00.                                                                
060500      MOVE "70_8"  TO HCT-TYPE(1)                                         
060600      MOVE 70.00   TO HCT-MAX-HRS(1)                                      
060700      MOVE 8       TO HCT-DAYS(1)                                         
060800      MOVE "60_7"  TO HCT-TYPE(2)                                         
060900      MOVE 60.00   TO HCT-MAX-HRS(2)                                      
061000      MOVE 7       TO HCT-DAYS(2)                                         
061100      .                                                                   
061200  C000-99.                                                                
061300      EXIT.                                                               
061400                                                                          
061500******************************************************************        
061600* Regelparameter fuer den laufenden Trip aus der Zyklustabelle            
061700* besetzen (SEARCH ueber HCT-ENTRY nach Zyklustyp)                        
061800******************************************************************        
061900  C100-SET-RULE-PARMS SECTION.                                            
062000  C100-00.                                                                
062100      MOVE W-CUR-CYCLE-TYPE TO RP-CYCLE-TYPE                              
062200      SET HCT-IX TO 1                                                     
062300      SEARCH HCT-ENTRY                                                    
062400          WHEN HCT-TYPE(HCT-IX) = W-CUR-CYCLE-TYPE                        
062500              MOVE HCT-MAX-HRS(HCT-IX) TO RP-MAX-CYCLE-HRS                
062600              MOVE HCT-DAYS(HCT-IX)    TO RP-CYCLE-DAYS                   
062700      END-SEARCH                                                          
062800      .                                                                   
062900  C100-99.                                                                
063000      EXIT.                                                               
063100                                                                          
063200******************************************************************        
063300* Einen Verstoss aus HV-VIO-TAB in VIOLATS schreiben und den              
063400* passenden Trip-Zaehler nach Schweregrad fortschreiben                   
063500******************************************************************        
063600  C310-WRITE-ONE-VIOL SECTION.                                            
063700  C310-00.                                                                
063800      ADD 1 TO C4-VIOIX                                                   
063900      SET HV-V-IX TO C4-VIOIX                                             
064000      MOVE HV-TRIP-ID                TO VIO-TRIP-ID                       
064100      MOVE HV-V-LOG-DATE(HV-V-IX)      TO VIO-LOG-DATE                    
064200      MOVE HV-V-TYPE(HV-V-IX)            TO VIO-TYPE                      
064300      MOVE HV-V-SEVERITY(HV-V-IX)          TO VIO-SEVERITY                
064400      MOVE HV-V-TIME(HV-V-IX)                TO VIO-TIME                  
064500      MOVE HV-V-VALUE(HV-V-IX)                 TO VIO-VALUE               
064600      MOVE HV-V-LIMIT(HV-V-IX)                   TO VIO-LIMIT             
064700      MOVE HV-V-DESC(HV-V-IX)                      TO VIO-DESC            
064800      WRITE VIOLATION-REC                                                 
064900      EVALUATE HV-V-SEVERITY(HV-V-IX)                                     
065000          WHEN "W"  ADD 1 TO W-TRIP-WARN-CNT                              
065100          WHEN "V"  ADD 1 TO W-TRIP-VIOL-CNT                              
065200          WHEN "C"  ADD 1 TO W-TRIP-CRIT-CNT                              
065300      END-EVALUATE                                                        
065400      .                                                                   
065500  C310-99.                                                                
065600      EXIT.                                                               
065700                                                                          
065800******************************************************************        
065900* Tagesdienstzeit in die Zyklusfenster-Tabelle HV-DAY-TAB legen           
066000* (max. 31 Tage je Trip)                                                  
066100******************************************************************        
066200  C400-ADD-DAY-TO-WINDOW SECTION.                                         
066300  C400-00.                                                                
066400      IF  HV-DAY-COUNT < 31                                               
066500          ADD 1 TO HV-DAY-COUNT                                           
066600          SET HV-D-IX TO HV-DAY-COUNT                                     
066700          MOVE HV-LOG-DATE  TO HV-D-LOG-DATE(HV-D-IX)                     
066800          MOVE HV-DUTY-HOURS TO HV-D-DUTY-HOURS(HV-D-IX)                  
066900      END-IF                                                              
067000      .                                                                   
067100  C400-99.                                                                
067200      EXIT.                                                               
067300                                                                          
067400******************************************************************        
067500* Einen Tageseintrag von HV-ENTRY-TAB nach HG-ENTRY-TAB kopieren          
067600******************************************************************        
067700  C500-COPY-ENTRY-GRID SECTION.                                           
067800  C500-00.                                                                
067900      ADD 1 TO C4-I1                                                      
068000      SET HV-E-IX TO C4-I1                                                
068100      SET HG-E-IX TO C4-I1                                                
068200      MOVE HV-E-STATUS(HV-E-IX)    TO HG-E-STATUS(HG-E-IX)                
068300      MOVE HV-E-START(HV-E-IX)       TO HG-E-START(HG-E-IX)               
068400      MOVE HV-E-END(HV-E-IX)           TO HG-E-END(HG-E-IX)               
068500      .                                                                   
068600  C500-99.                                                                
068700      EXIT.                                                               
068800                                                                          
068900******************************************************************        
069000* ENDE Source-Programm HOSDRV0O                                           
069100******************************************************************        
