000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?SEARCH  =TALLIB                                                         
000400 ?SEARCH  =HOSLIB                                                         
000500 ?NOLMAP, SYMBOLS, INSPECT                                                
000600 ?SAVE ALL                                                                
000700 ?SAVEABEND                                                               
000800 ?CHECK 3                                                                 
000900                                                                          
001000  IDENTIFICATION DIVISION.                                                
001100  PROGRAM-ID. HOSCAL0M.                                                   
001200  AUTHOR. W. ECKHARDT.                                                    
001300  INSTALLATION. FERNVERKEHR-DISPO, RECHENZENTRUM.                         
001400  DATE-WRITTEN. 1986-06-18.                                               
001500  DATE-COMPILED.                                                          
001600  SECURITY.  NUR FUER INTERNEN BETRIEB - DISPO-NACHTLAUF.                 
001700*                                                                         
001800*****************************************************************         
001900* Letzte Aenderung :: 2025-03-10                                          
002000* Letzte Version   :: F.02.00                                             
002100* Kurzbeschreibung :: Fahrplan/Pausen/Tankstopp/Ruhezeit-Planung          
002200* Auftrag          :: HOSNEW-1                                            
002300*                                                                         
002400*----------------------------------------------------------------*        
002500* Vers.   | Datum      | von | Kommentar                         *        
002600*---------|------------|-----|-----------------------------------*        
002700* A.00.00 | 1986-06-18 | we  | Neuerstellung Tagesplanung                 
002800* A.01.00 | 1988-02-14 | rh  | Pausen alle 8 Std. eingebaut               
002900* A.02.00 | 1990-07-09 | we  | Tankstoppberechnung zugefuegt              
003000* B.00.00 | 1993-10-22 | hb  | Ruhezeitenzaehler eingebaut                
003100* C.00.00 | 1998-01-09 | jw  | Jahr-2000-Umstellung Datumsfelder          
003200* C.00.01 | 1999-10-30 | jw  | Test Jahrtausendwechsel/Schaltjahr         
003300* D.00.00 | 2007-02-19 | kl  | Schnittst. auf HOSLNKC umgestellt          
003400* E.00.00 | 2015-06-11 | kl  | Meilen/Geschwindigkeit parametris.         
003500* F.00.00 | 2018-03-23 | kl  | Umstellung auf HOSNEW-Projektstand         
003600* F.01.00 | 2024-10-02 | mb  | Tagesobergrenze ueber HOSPRMC              
003700* F.02.00 | 2025-03-10 | hr  | D400 liefert jetzt Uhrzeiten je            
003800*         |            |     | Ruhezeit statt nur einem Zaehler           
003900*----------------------------------------------------------------*        
004000*                                                                         
004100* Programmbeschreibung                                                    
004200* --------------------                                                    
004300* Wird von HOSDRV0O einmal je Trip aufgerufen (B300-SCHEDULE-TRIP)        
004400* Ermittelt aus Gesamtstrecke und Durchschnittsgeschwindigkeit die        
004500* Anzahl benoetigter Fahrtage, je Tag die Fahr-/Pausenperioden (8         
004600* Std. Fahrt, 0,5 Std. Pause), die Tankstopps im parametrierten           
004700* Intervall sowie die Anzahl vorgeschriebener Ruhezeiten.  Die            
004800* Tabellen HC-DAY-TAB/HC-PERIOD-TAB/HC-FUEL-TAB werden gefuellt           
004900* zurueckgegeben; das Schreiben nach SCHEDULE/PERIODS/FUELSTOP            
005000* bleibt Aufgabe von HOSDRV0O.                                            
005100*                                                                         
005200******************************************************************        
005300                                                                          
005400  ENVIRONMENT DIVISION.                                                   
005500  CONFIGURATION SECTION.                                                  
005600  SPECIAL-NAMES.                                                          
005700      C01 IS TOP-OF-FORM                                                  
005800      UPSI-0 IS HOS-STEUER-SWITCH                                         
005900             ON STATUS IS HOS-TESTLAUF                                    
006000      CLASS HOS-ALPHANUM IS "0123456789"                                  
006100                            "abcdefghijklmnopqrstuvwxyz"                  
006200                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 
006300                                                                          
006400  DATA DIVISION.                                                          
006500  WORKING-STORAGE SECTION.                                                
006600*----------------------------------------------------------------*        
006700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
006800*----------------------------------------------------------------*        
006900  01      COMP-FELDER.                                                    
007000      05  C4-DAYIX            PIC S9(04) COMP VALUE ZERO.                 
007100      05  C4-DAYS-NEEDED      PIC S9(04) COMP VALUE ZERO.                 
007200      05  C4-RESTIX           PIC S9(04) COMP VALUE ZERO.                 
007300      05  C4-REST-NEEDED      PIC S9(04) COMP VALUE ZERO.                 
007400      05  FILLER              PIC X(08) VALUE SPACES.                     
007500*----------------------------------------------------------------*        
007600* Felder mit konstantem Inhalt: Praefix K                                 
007700*----------------------------------------------------------------*        
007800  01      KONSTANTE-FELDER.                                               
007900      05  K-MODUL             PIC X(08) VALUE "HOSCAL0M".                 
008000      05  FILLER              PIC X(08) VALUE SPACES.                     
008100*----------------------------------------------------------------*        
008200* Arbeitsfelder Tagesplanung (D100/D110)                                  
008300*----------------------------------------------------------------*        
008400  01      W-TOTAL-DRIVING-HRS   PIC 9(05)V99 VALUE ZERO.                  
008500  01      W-TOTAL-DRIVING-R REDEFINES W-TOTAL-DRIVING-HRS                 
008600                              PIC 9(07).                                  
008700  77      W-REMAIN-HOURS        PIC 9(05)V99 VALUE ZERO.                  
008800  77      W-REMAIN-MILES        PIC 9(05)V99 VALUE ZERO.                  
008900  77      W-DAY-DRIVING         PIC 9(05)V99 VALUE ZERO.                  
009000  77      W-DAY-MILES           PIC 9(05)V99 VALUE ZERO.                  
009100*----------------------------------------------------------------*        
009200* Arbeitsfelder Perioden je Tag (D200/D210/D211)                          
009300*----------------------------------------------------------------*        
009400  77      W-PERIOD-REMAIN       PIC 9(05)V99 VALUE ZERO.                  
009500  77      W-STINT-HRS           PIC 9(05)V99 VALUE ZERO.                  
009600  77      W-STINT-MIN           PIC S9(04) COMP VALUE ZERO.               
009700  77      W-CUR-TIME-MIN        PIC S9(04) COMP VALUE ZERO.               
009800  77      W-PERIOD-END-MIN      PIC S9(04) COMP VALUE ZERO.               
009900  77      W-PERIOD-TYPE         PIC X(01) VALUE SPACE.                    
010000*----------------------------------------------------------------*        
010100* Hilfsfelder Minuten -> HHMM-Uhrzeit (D120)                              
010200*----------------------------------------------------------------*        
010300  77      W-MTH-INPUT           PIC S9(04) COMP VALUE ZERO.               
010400  77      W-MTH-HH              PIC S9(02) COMP VALUE ZERO.               
010500  77      W-MTH-MM              PIC S9(02) COMP VALUE ZERO.               
010600  01      W-HHMM-OUT            PIC 9(04) VALUE ZERO.                     
010700  01      W-HHMM-OUT-R REDEFINES W-HHMM-OUT.                              
010800      05  W-HHMM-HH            PIC 9(02).                                 
010900      05  W-HHMM-MM            PIC 9(02).                                 
011000*----------------------------------------------------------------*        
011100* Arbeitsfelder Tankstoppberechnung (D300/D310)                           
011200*----------------------------------------------------------------*        
011300  01      W-FUEL-MILE           PIC 9(05) VALUE ZERO.                     
011400  01      W-FUEL-MILE-R REDEFINES W-FUEL-MILE PIC X(05).                  
011500  77      W-FUEL-STOPNO         PIC 9(03) VALUE ZERO.                     
011600*----------------------------------------------------------------*        
011700* Regelparameter (Copy-Modul, siehe HOSDRV0O C000-INIT)                   
011800*----------------------------------------------------------------*        
011900      COPY HOSPRMC.                                                       
012000                                                                          
012100  LINKAGE SECTION.                                                        
012200      COPY HOSLNKC.                                                       
012300                                                                          
012400  PROCEDURE DIVISION USING HC-LINKAGE.                                    
012500******************************************************************        
012600* Steuerungs-Section - einzige Funktion des Moduls                        
012700******************************************************************        
012800  A100-STEUERUNG SECTION.                                                 
012900  A100-00.                                                                
013000      MOVE ZERO TO HC-RC                                                  
013100      MOVE ZERO TO HC-DAY-COUNT HC-PERIOD-COUNT                           
013200      MOVE ZERO TO HC-FUEL-COUNT HC-REST-COUNT                            
013300      PERFORM D100-PLAN-DAYS       THRU D100-99                           
013400      PERFORM D300-PLAN-FUEL-STOPS THRU D300-99                           
013500      PERFORM D400-PLAN-REST       THRU D400-99                           
013600      EXIT PROGRAM                                                        
013700      .                                                                   
013800  A100-99.                                                                
013900      EXIT.                                                               
014000                                                                          
014100******************************************************************        
014200* Fahrtage ermitteln: Gesamtstunden, Tagesanzahl, Tagesschleife           
014300******************************************************************        
014400  D100-PLAN-DAYS SECTION.                                                 
014500  D100-00.                                                                
014600      COMPUTE W-TOTAL-DRIVING-HRS ROUNDED =                               
014700              HC-TOTAL-DISTANCE / HC-AVG-SPEED                            
014800      COMPUTE C4-DAYS-NEEDED =                                            
014900              W-TOTAL-DRIVING-HRS / RP-DAILY-DRV-LIM                      
015000      ADD 1 TO C4-DAYS-NEEDED                                             
015100      IF  C4-DAYS-NEEDED < 1                                              
015200          MOVE 1 TO C4-DAYS-NEEDED                                        
015300      END-IF                                                              
015400      MOVE W-TOTAL-DRIVING-HRS TO W-REMAIN-HOURS                          
015500      MOVE HC-TOTAL-DISTANCE   TO W-REMAIN-MILES                          
015600      MOVE ZERO TO C4-DAYIX                                               
015700      PERFORM D110-PLAN-ONE-DAY THRU D110-99                              
015800          UNTIL C4-DAYIX >= C4-DAYS-NEEDED                                
015900             OR W-REMAIN-HOURS <= ZERO                                    
016000             OR HC-DAY-COUNT >= 31                                        
016100      .                                                                   
016200  D100-99.                                                                
016300      EXIT.                                                               
016400                                                                          
016500  D110-PLAN-ONE-DAY SECTION.                                              
016600  D110-00.                                                                
016700      ADD 1 TO C4-DAYIX                                                   
016800      ADD 1 TO HC-DAY-COUNT                                               
016900      SET HC-SD-IX TO HC-DAY-COUNT                                        
017000      MOVE C4-DAYIX TO HC-SD-DAYNO(HC-SD-IX)                              
017100      IF  W-REMAIN-HOURS > RP-DAILY-DRV-LIM                               
017200          MOVE RP-DAILY-DRV-LIM TO W-DAY-DRIVING                          
017300      ELSE                                                                
017400          MOVE W-REMAIN-HOURS TO W-DAY-DRIVING                            
017500      END-IF                                                              
017600      COMPUTE W-DAY-MILES ROUNDED = W-DAY-DRIVING * HC-AVG-SPEED          
017700      IF  W-DAY-MILES > W-REMAIN-MILES                                    
017800          MOVE W-REMAIN-MILES TO W-DAY-MILES                              
017900      END-IF                                                              
018000      MOVE W-DAY-DRIVING TO HC-SD-DRIVING-HRS(HC-SD-IX)                   
018100      MOVE W-DAY-MILES   TO HC-SD-DISTANCE(HC-SD-IX)                      
018200      SUBTRACT W-DAY-DRIVING FROM W-REMAIN-HOURS                          
018300      SUBTRACT W-DAY-MILES   FROM W-REMAIN-MILES                          
018400      PERFORM D200-PLAN-PERIODS THRU D200-99                              
018500      .                                                                   
018600  D110-99.                                                                
018700      EXIT.                                                               
018800                                                                          
018900******************************************************************        
019000* Fahr-/Pausenperioden eines Tages, Beginn 06:00 Uhr                      
019100******************************************************************        
019200  D200-PLAN-PERIODS SECTION.                                              
019300  D200-00.                                                                
019400      MOVE W-DAY-DRIVING TO W-PERIOD-REMAIN                               
019500      MOVE 360 TO W-CUR-TIME-MIN                                          
019600      PERFORM D210-ONE-STINT THRU D210-99                                 
019700          UNTIL W-PERIOD-REMAIN <= ZERO                                   
019800             OR HC-PERIOD-COUNT >= 93                                     
019900      .                                                                   
020000  D200-99.                                                                
020100      EXIT.                                                               
020200                                                                          
020300  D210-ONE-STINT SECTION.                                                 
020400  D210-00.                                                                
020500      IF  W-PERIOD-REMAIN > RP-BREAK-THRESHOLD                            
020600          MOVE RP-BREAK-THRESHOLD TO W-STINT-HRS                          
020700      ELSE                                                                
020800          MOVE W-PERIOD-REMAIN TO W-STINT-HRS                             
020900      END-IF                                                              
021000      COMPUTE W-STINT-MIN ROUNDED = W-STINT-HRS * 60                      
021100      MOVE "D" TO W-PERIOD-TYPE                                           
021200      PERFORM D211-WRITE-ONE-PERIOD THRU D211-99                          
021300      SUBTRACT W-STINT-HRS FROM W-PERIOD-REMAIN                           
021400      IF  W-PERIOD-REMAIN > ZERO                                          
021500          MOVE .50 TO W-STINT-HRS                                         
021600          MOVE 30  TO W-STINT-MIN                                         
021700          MOVE "B" TO W-PERIOD-TYPE                                       
021800          PERFORM D211-WRITE-ONE-PERIOD THRU D211-99                      
021900      END-IF                                                              
022000      .                                                                   
022100  D210-99.                                                                
022200      EXIT.                                                               
022300                                                                          
022400  D211-WRITE-ONE-PERIOD SECTION.                                          
022500  D211-00.                                                                
022600      IF  HC-PERIOD-COUNT < 93                                            
022700          ADD 1 TO HC-PERIOD-COUNT                                        
022800          SET HC-SP-IX TO HC-PERIOD-COUNT                                 
022900          MOVE C4-DAYIX      TO HC-SP-DAYNO(HC-SP-IX)                     
023000          MOVE W-PERIOD-TYPE TO HC-SP-TYPE(HC-SP-IX)                      
023100          MOVE W-CUR-TIME-MIN TO W-MTH-INPUT                              
023200          PERFORM D120-MIN-TO-HHMM THRU D120-99                           
023300          MOVE W-HHMM-OUT    TO HC-SP-START(HC-SP-IX)                     
023400          COMPUTE W-PERIOD-END-MIN =                                      
023500                  W-CUR-TIME-MIN + W-STINT-MIN                            
023600          MOVE W-PERIOD-END-MIN TO W-MTH-INPUT                            
023700          PERFORM D120-MIN-TO-HHMM THRU D120-99                           
023800          MOVE W-HHMM-OUT    TO HC-SP-END(HC-SP-IX)                       
023900          MOVE W-STINT-HRS   TO HC-SP-DURATION(HC-SP-IX)                  
024000          MOVE W-PERIOD-END-MIN TO W-CUR-TIME-MIN                         
024100      END-IF                                                              
024200      .                                                                   
024300  D211-99.                                                                
024400      EXIT.                                                               
024500                                                                          
024600******************************************************************        
024700* Hilfsroutine: Minuten seit Mitternacht in HHMM wandeln                  
024800******************************************************************        
024900  D120-MIN-TO-HHMM SECTION.                                               
025000  D120-00.                                                                
025100      DIVIDE W-MTH-INPUT BY 60                                            
025200          GIVING W-MTH-HH REMAINDER W-MTH-MM                              
025300      COMPUTE W-HHMM-OUT = W-MTH-HH * 100 + W-MTH-MM                      
025400      .                                                                   
025500  D120-99.                                                                
025600      EXIT.                                                               
025700                                                                          
025800******************************************************************        
025900* Tankstopps: ein Stopp je volles Intervall vor Streckenende              
026000******************************************************************        
026100  D300-PLAN-FUEL-STOPS SECTION.                                           
026200  D300-00.                                                                
026300      MOVE HC-FUEL-INTERVAL TO W-FUEL-MILE                                
026400      MOVE ZERO TO W-FUEL-STOPNO                                          
026500      PERFORM D310-ONE-FUEL-STOP THRU D310-99                             
026600          UNTIL W-FUEL-MILE >= HC-TOTAL-DISTANCE                          
026700             OR HC-FUEL-COUNT >= 60                                       
026800      .                                                                   
026900  D300-99.                                                                
027000      EXIT.                                                               
027100                                                                          
027200  D310-ONE-FUEL-STOP SECTION.                                             
027300  D310-00.                                                                
027400      ADD 1 TO HC-FUEL-COUNT                                              
027500      ADD 1 TO W-FUEL-STOPNO                                              
027600      SET HC-FS-IX TO HC-FUEL-COUNT                                       
027700      MOVE W-FUEL-STOPNO TO HC-FS-STOPNO(HC-FS-IX)                        
027800      MOVE W-FUEL-MILE   TO HC-FS-MILE(HC-FS-IX)                          
027900      MOVE 45            TO HC-FS-DURATION(HC-FS-IX)                      
028000      ADD HC-FUEL-INTERVAL TO W-FUEL-MILE                                 
028100      .                                                                   
028200  D310-99.                                                                
028300      EXIT.                                                               
028400                                                                          
028500******************************************************************        
028600* Ruhezeiten: eine Pflichtruhe je Tag ausser dem letzten, stets           
028700* 10 Std. von 22:00 bis 08:00 des Folgetages (HC-REST-TAB)                
028800******************************************************************        
028900  D400-PLAN-REST SECTION.                                                 
029000  D400-00.                                                                
029100      MOVE ZERO TO HC-REST-COUNT                                          
029200      MOVE ZERO TO C4-RESTIX                                              
029300      COMPUTE C4-REST-NEEDED = HC-DAY-COUNT - 1                           
029400      IF  C4-REST-NEEDED > 0                                              
029500          PERFORM D410-WRITE-ONE-REST THRU D410-99                        
029600              UNTIL C4-RESTIX >= C4-REST-NEEDED                           
029700      END-IF                                                              
029800      .                                                                   
029900  D400-99.                                                                
030000      EXIT.                                                               
030100                                                                          
030200  D410-WRITE-ONE-REST SECTION.                                            
030300  D410-00.                                                                
030400      ADD 1 TO C4-RESTIX                                                  
030500      ADD 1 TO HC-REST-COUNT                                              
030600      SET HC-RP-IX TO HC-REST-COUNT                                       
030700      MOVE C4-RESTIX      TO HC-RP-DAYNO(HC-RP-IX)                        
030800      MOVE 2200            TO HC-RP-START(HC-RP-IX)                       
030900      MOVE 0800            TO HC-RP-END(HC-RP-IX)                         
031000      MOVE 10.00           TO HC-RP-DURATION(HC-RP-IX)                    
031100      .                                                                   
031200  D410-99.                                                                
031300      EXIT.                                                               
031400                                                                          
031500******************************************************************        
031600* ENDE Source-Programm HOSCAL0M                                           
031700******************************************************************        
