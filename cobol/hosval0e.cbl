000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?SEARCH  =TALLIB                                                         
000400 ?SEARCH  =HOSLIB                                                         
000500 ?NOLMAP, SYMBOLS, INSPECT                                                
000600 ?SAVE ALL                                                                
000700 ?SAVEABEND                                                               
000800 ?CHECK 3                                                                 
000900                                                                          
001000  IDENTIFICATION DIVISION.                                                
001100  PROGRAM-ID. HOSVAL0M.                                                   
001200  AUTHOR. H. BRANDT.                                                      
001300  INSTALLATION. FERNVERKEHR-DISPO, RECHENZENTRUM.                         
001400  DATE-WRITTEN. 1986-05-02.                                               
001500  DATE-COMPILED.                                                          
001600  SECURITY.  NUR FUER INTERNEN BETRIEB - DISPO-NACHTLAUF.                 
001700*                                                                         
001800*****************************************************************         
001900* Letzte Aenderung :: 2024-02-14                                          
002000* Letzte Version   :: F.03.00                                             
002100* Kurzbeschreibung :: Tagespruefung und Zyklusfensterpruefung HOS         
002200* Auftrag          :: HOSNEW-1                                            
002300*                                                                         
002400*----------------------------------------------------------------*        
002500* Vers.   | Datum      | von | Kommentar                         *        
002600*---------|------------|-----|-----------------------------------*        
002700* A.00.00 | 1986-05-02 | hb  | Neuerstellung Tagespruefung                
002800* A.01.00 | 1987-09-02 | rh  | Ruhezeitenpruefung (Warnung) zugef.        
002900* A.02.00 | 1989-11-20 | hb  | 8-Stunden-Pausenregel eingebaut            
003000* B.00.00 | 1992-03-05 | hb  | Zyklusfensterpruefung CY eingebaut         
003100* C.00.00 | 1998-01-09 | jw  | Jahr-2000-Umstellung Datumsfelder          
003200* C.00.01 | 1999-10-30 | jw  | Test Jahrtausendwechsel/Schaltjahr         
003300* D.00.00 | 2006-08-04 | kl  | Schnittst. auf HOSLNKC umgestellt          
003400* E.00.00 | 2011-05-23 | kl  | Integritaetspruefung 1440-Minuten          
003500* E.01.00 | 2017-11-30 | LOR | Zyklusgrenzwerte ueber HOSPRMC             
003600* F.00.00 | 2018-03-23 | kl  | Umstellung auf HOSNEW-Projektstand         
003700* F.01.00 | 2021-09-14 | kl  | Ueberlappende Eintraege erkannt            
003800* F.02.00 | 2023-01-17 | mb  | Pausensuche ab Schwellwerteintrag          
003900* F.03.00 | 2024-02-14 | hr  | HV-DUTY-HOURS wird jetzt belegt            
004000*         |            |     | (Fahr- + Restdienstzeit je Tag)            
004100*----------------------------------------------------------------*        
004200*                                                                         
004300* Programmbeschreibung                                                    
004400* --------------------                                                    
004500* Wird von HOSDRV0O je Tagesbericht (HV-CMD = DC) und je Tripende         
004600* (HV-CMD = CY) aufgerufen.  DC fuehrt die fuenf Tagespruefungen          
004700* durch (Fahrzeitlimit, Dienstfenster, Pausenregel, Ruhezeit,             
004800* Datenintegritaet) und liefert die Stundenwerte fuer den Bericht         
004900* zurueck.  CY prueft das rollierende Zyklusfenster (60h/7T oder          
005000* 70h/8T) ueber die im Treiber gesammelte Tagestabelle HV-DAY-TAB.        
005100* Gefundene Verstoesse werden in HV-VIO-TAB an den Aufrufer               
005200* zurueckgegeben; das Schreiben nach VIOLATS bleibt Aufgabe von           
005300* HOSDRV0O.                                                               
005400*                                                                         
005500******************************************************************        
005600                                                                          
005700  ENVIRONMENT DIVISION.                                                   
005800  CONFIGURATION SECTION.                                                  
005900  SPECIAL-NAMES.                                                          
006000      C01 IS TOP-OF-FORM                                                  
006100      UPSI-0 IS HOS-STEUER-SWITCH                                         
006200             ON STATUS IS HOS-TESTLAUF                                    
006300      CLASS HOS-ALPHANUM IS "0123456789"                                  
006400                            "abcdefghijklmnopqrstuvwxyz"                  
006500                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 
006600                                                                          
006700  DATA DIVISION.                                                          
006800  WORKING-STORAGE SECTION.                                                
006900*----------------------------------------------------------------*        
007000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007100*----------------------------------------------------------------*        
007200  01      COMP-FELDER.                                                    
007300      05  C4-I1               PIC S9(04) COMP VALUE ZERO.                 
007400      05  C4-I2               PIC S9(04) COMP VALUE ZERO.                 
007500      05  C4-DAYIX            PIC S9(04) COMP VALUE ZERO.                 
007600      05  FILLER              PIC X(08) VALUE SPACES.                     
007700*----------------------------------------------------------------*        
007800* Felder mit konstantem Inhalt: Praefix K                                 
007900*----------------------------------------------------------------*        
008000  01      KONSTANTE-FELDER.                                               
008100      05  K-MODUL             PIC X(08) VALUE "HOSVAL0M".                 
008200      05  FILLER              PIC X(08) VALUE SPACES.                     
008300*----------------------------------------------------------------*        
008400* weitere Arbeitsfelder fuer die Zeitumrechnung (HHMM -> Minuten)         
008500* ueber eine Sicht (REDEFINES), Hausregel statt DIVIDE/REMAINDER          
008600*----------------------------------------------------------------*        
008700  01      W-CONV-TIME          PIC 9(04) VALUE ZERO.                      
008800  01      W-CONV-TIME-R REDEFINES W-CONV-TIME.                            
008900      05  W-CONV-HH           PIC 9(02).                                  
009000      05  W-CONV-MM           PIC 9(02).                                  
009100  77      W-CONV-MINUTES        PIC S9(04) COMP VALUE ZERO.               
009200  77      W-START-MIN           PIC S9(04) COMP VALUE ZERO.               
009300  77      W-END-MIN             PIC S9(04) COMP VALUE ZERO.               
009400*----------------------------------------------------------------*        
009500* Arbeitsfelder fuer die Pausenregel (D141-D144)                          
009600*----------------------------------------------------------------*        
009700  77      W-CUM-DRV-MIN         PIC S9(04) COMP VALUE ZERO.               
009800  77      W-THRESH-END          PIC 9(04) VALUE ZERO.                     
009900  77      W-THRESH-IX           PIC S9(04) COMP VALUE ZERO.               
010000  01      W-SCHALTER-PAUSE.                                               
010100      05  W-THRESH-FOUND      PIC X VALUE "N".                            
010200          88  THRESH-WAR-ERREICHT    VALUE "J".                           
010300      05  W-BREAK-FOUND       PIC X VALUE "N".                            
010400          88  PAUSE-GEFUNDEN          VALUE "J".                          
010500      05  FILLER              PIC X(06) VALUE SPACES.                     
010600*----------------------------------------------------------------*        
010700* Arbeitsfelder fuer Ueberlappungs- und Integritaetspruefung              
010800*----------------------------------------------------------------*        
010900  77      W-OVL-CUR-END         PIC 9(04) VALUE ZERO.                     
011000  77      W-DAY-TOTAL-MIN       PIC S9(05) COMP VALUE ZERO.               
011100*----------------------------------------------------------------*        
011200* Arbeitsfelder fuer die Zyklusfensterpruefung (D200-D220)                
011300*----------------------------------------------------------------*        
011400  77      W-WIN-START           PIC S9(04) COMP VALUE ZERO.               
011500  77      W-WIN-SUM              PIC 9(05)V99 VALUE ZERO.                 
011600*----------------------------------------------------------------*        
011700* Arbeitsfelder fuer den naechsten HV-VIO-TAB-Eintrag                     
011800*----------------------------------------------------------------*        
011900  77      W-VIO-TYPE             PIC X(25) VALUE SPACES.                  
012000  77      W-VIO-SEV              PIC X(01) VALUE SPACES.                  
012100  77      W-VIO-TIME             PIC 9(04) VALUE ZERO.                    
012200  01      W-VIO-VALUE            PIC 9(03)V99 VALUE ZERO.                 
012300  01      W-VIO-VALUE-R REDEFINES W-VIO-VALUE PIC 9(05).                  
012400  77      W-VIO-LIMIT            PIC 9(03)V99 VALUE ZERO.                 
012500  77      W-VIO-DESC             PIC X(60) VALUE SPACES.                  
012600*----------------------------------------------------------------*        
012700* Datumsanzeige (ungenutzte Reservesicht, Hausregel Jahr/Monat-           
012800* Tag, vorgehalten fuer kuenftige Druckaufbereitung)                      
012900*----------------------------------------------------------------*        
013000  01      W-DATE-WORK            PIC 9(08) VALUE ZERO.                    
013100  01      W-DATE-WORK-R REDEFINES W-DATE-WORK.                            
013200      05  W-DATE-YYYY          PIC 9(04).                                 
013300      05  W-DATE-MMDD          PIC 9(04).                                 
013400*----------------------------------------------------------------*        
013500* Regelparameter (Copy-Modul, siehe HOSDRV0O C000-INIT)                   
013600*----------------------------------------------------------------*        
013700      COPY HOSPRMC.                                                       
013800                                                                          
013900  LINKAGE SECTION.                                                        
014000      COPY HOSLNKC.                                                       
014100                                                                          
014200  PROCEDURE DIVISION USING HV-LINKAGE.                                    
014300******************************************************************        
014400* Steuerungs-Section - Befehlsverteilung ueber HV-CMD                     
014500******************************************************************        
014600  A100-STEUERUNG SECTION.                                                 
014700  A100-00.                                                                
014800      MOVE ZERO TO HV-RC                                                  
014900      EVALUATE HV-CMD                                                     
015000          WHEN "DC"  PERFORM D100-DAILY-CHECKS THRU D100-99               
015100          WHEN "CY"  PERFORM D200-CYCLE-CHECK  THRU D200-99               
015200          WHEN OTHER MOVE 9 TO HV-RC                                      
015300      END-EVALUATE                                                        
015400      EXIT PROGRAM                                                        
015500      .                                                                   
015600  A100-99.                                                                
015700      EXIT.                                                               
015800                                                                          
015900******************************************************************        
016000* Tagespruefung - fuenf Regeln je Tagesbericht (HV-CMD = DC)              
016100******************************************************************        
016200  D100-DAILY-CHECKS SECTION.                                              
016300  D100-00.                                                                
016400      MOVE ZERO TO HV-VIO-COUNT                                           
016500      PERFORM D110-CALC-DURATIONS THRU D110-99                            
016600      COMPUTE HV-DRIVING-HRS = HV-DRIVING-MIN / 60                        
016700      COMPUTE HV-ONDUTY-HRS  = HV-ONDUTY-MIN  / 60                        
016800      COMPUTE HV-SLEEPER-HRS = HV-SLEEPER-MIN / 60                        
016900      COMPUTE HV-OFFDUTY-HRS = HV-OFFDUTY-MIN / 60                        
017000      ADD HV-DRIVING-HRS HV-ONDUTY-HRS GIVING HV-DUTY-HOURS               
017100                                                                          
017200      PERFORM D121-DAILY-DRIVING-LIMIT THRU D121-99                       
017300      PERFORM D131-DUTY-WINDOW         THRU D131-99                       
017400      PERFORM D141-BREAK-REQUIREMENT   THRU D141-99                       
017500      PERFORM D161-REST-PERIOD         THRU D161-99                       
017600                                                                          
017700      IF  HV-ENTRY-COUNT = ZERO                                           
017800          PERFORM D151-MISSING-ENTRIES THRU D151-99                       
017900      ELSE                                                                
018000          PERFORM D152-OVERLAPPING-ENTRIES THRU D152-99                   
018100          PERFORM D153-TIME-SEQUENCE       THRU D153-99                   
018200      END-IF                                                              
018300                                                                          
018400      IF  HV-VIO-COUNT = ZERO                                             
018500          MOVE "J" TO HV-OK-FLAG                                          
018600      ELSE                                                                
018700          MOVE "N" TO HV-OK-FLAG                                          
018800      END-IF                                                              
018900      .                                                                   
019000  D100-99.                                                                
019100      EXIT.                                                               
019200                                                                          
019300******************************************************************        
019400* Laenge jedes LOGENTRY-Eintrags aus Start-/Endzeit ableiten              
019500* (Mitternachtsueberlauf: Endzeit < Startzeit -> plus 24 Stunden)         
019600******************************************************************        
019700  D110-CALC-DURATIONS SECTION.                                            
019800  D110-00.                                                                
019900      MOVE ZERO TO C4-I1                                                  
020000      PERFORM D111-CALC-ONE-DURATION THRU D111-99                         
020100          UNTIL C4-I1 >= HV-ENTRY-COUNT                                   
020200      .                                                                   
020300  D110-99.                                                                
020400      EXIT.                                                               
020500                                                                          
020600  D111-CALC-ONE-DURATION SECTION.                                         
020700  D111-00.                                                                
020800      ADD 1 TO C4-I1                                                      
020900      SET HV-E-IX TO C4-I1                                                
021000      MOVE HV-E-START(HV-E-IX) TO W-CONV-TIME                             
021100      PERFORM D112-CONVERT-TO-MIN THRU D112-99                            
021200      MOVE W-CONV-MINUTES TO W-START-MIN                                  
021300      MOVE HV-E-END(HV-E-IX)   TO W-CONV-TIME                             
021400      PERFORM D112-CONVERT-TO-MIN THRU D112-99                            
021500      MOVE W-CONV-MINUTES TO W-END-MIN                                    
021600      IF  W-END-MIN < W-START-MIN                                         
021700          COMPUTE HV-E-DURATION(HV-E-IX) =                                
021800                  W-END-MIN + 1440 - W-START-MIN                          
021900      ELSE                                                                
022000          COMPUTE HV-E-DURATION(HV-E-IX) =                                
022100                  W-END-MIN - W-START-MIN                                 
022200      END-IF                                                              
022300      .                                                                   
022400  D111-99.                                                                
022500      EXIT.                                                               
022600                                                                          
022700******************************************************************        
022800* Hilfsroutine: W-CONV-TIME (HHMM) in Minuten seit 00:00 wandeln          
022900******************************************************************        
023000  D112-CONVERT-TO-MIN SECTION.                                            
023100  D112-00.                                                                
023200      COMPUTE W-CONV-MINUTES = W-CONV-HH * 60 + W-CONV-MM                 
023300      .                                                                   
023400  D112-99.                                                                
023500      EXIT.                                                               
023600                                                                          
023700******************************************************************        
023800* Regel 1 - Tagesfahrzeitlimit (11,00 Std.)                               
023900******************************************************************        
024000  D121-DAILY-DRIVING-LIMIT SECTION.                                       
024100  D121-00.                                                                
024200      IF  HV-DRIVING-HRS > RP-DAILY-DRV-LIM                               
024300          MOVE "daily_driving_limit"     TO W-VIO-TYPE                    
024400          MOVE "V"                       TO W-VIO-SEV                     
024500          MOVE ZERO                      TO W-VIO-TIME                    
024600          MOVE HV-DRIVING-HRS            TO W-VIO-VALUE                   
024700          MOVE RP-DAILY-DRV-LIM          TO W-VIO-LIMIT                   
024800          MOVE "Fahrzeit ueberschreitet das Tageslimit"                   
024900                                          TO W-VIO-DESC                   
025000          PERFORM D190-ADD-VIOLATION THRU D190-99                         
025100      END-IF                                                              
025200      .                                                                   
025300  D121-99.                                                                
025400      EXIT.                                                               
025500                                                                          
025600******************************************************************        
025700* Regel 2 - Dienstfenster (Fahr- + Restdienstzeit, 14 Std.)               
025800******************************************************************        
025900  D131-DUTY-WINDOW SECTION.                                               
026000  D131-00.                                                                
026100      IF  HV-DRIVING-HRS + HV-ONDUTY-HRS > RP-DUTY-WINDOW-LIM             
026200          MOVE "duty_window_limit"       TO W-VIO-TYPE                    
026300          MOVE "V"                       TO W-VIO-SEV                     
026400          MOVE ZERO                      TO W-VIO-TIME                    
026500          COMPUTE W-VIO-VALUE = HV-DRIVING-HRS + HV-ONDUTY-HRS            
026600          MOVE RP-DUTY-WINDOW-LIM        TO W-VIO-LIMIT                   
026700          MOVE "Dienstfenster ueberschreitet 14-Stunden-Grenze"           
026800                                          TO W-VIO-DESC                   
026900          PERFORM D190-ADD-VIOLATION THRU D190-99                         
027000      END-IF                                                              
027100      .                                                                   
027200  D131-99.                                                                
027300      EXIT.                                                               
027400                                                                          
027500******************************************************************        
027600* Regel 3 - 30-Minuten-Pausenregel nach 8 Std. Fahrzeit                   
027700******************************************************************        
027800  D141-BREAK-REQUIREMENT SECTION.                                         
027900  D141-00.                                                                
028000      MOVE ZERO TO W-CUM-DRV-MIN C4-I1                                    
028100      MOVE "N"  TO W-THRESH-FOUND                                         
028200      PERFORM D142-ACCUM-DRIVING THRU D142-99                             
028300          UNTIL C4-I1 >= HV-ENTRY-COUNT OR THRESH-WAR-ERREICHT            
028400                                                                          
028500      IF  THRESH-WAR-ERREICHT                                             
028600          PERFORM D143-SEARCH-BREAK THRU D143-99                          
028700          IF  NOT PAUSE-GEFUNDEN                                          
028800              MOVE "break_requirement"    TO W-VIO-TYPE                   
028900              MOVE "V"                    TO W-VIO-SEV                    
029000              MOVE W-THRESH-END           TO W-VIO-TIME                   
029100              COMPUTE W-VIO-VALUE = W-CUM-DRV-MIN / 60                    
029200              MOVE RP-BREAK-THRESHOLD     TO W-VIO-LIMIT                  
029300              MOVE "Keine 30-Minuten-Pause nach 8 Std. Fahrzeit"          
029400                                           TO W-VIO-DESC                  
029500              PERFORM D190-ADD-VIOLATION THRU D190-99                     
029600          END-IF                                                          
029700      END-IF                                                              
029800      .                                                                   
029900  D141-99.                                                                
030000      EXIT.                                                               
030100                                                                          
030200  D142-ACCUM-DRIVING SECTION.                                             
030300  D142-00.                                                                
030400      ADD 1 TO C4-I1                                                      
030500      SET HV-E-IX TO C4-I1                                                
030600      IF  HV-E-STATUS(HV-E-IX) = "D"                                      
030700          ADD HV-E-DURATION(HV-E-IX) TO W-CUM-DRV-MIN                     
030800          IF  W-CUM-DRV-MIN >= 480                                        
030900              MOVE "J"               TO W-THRESH-FOUND                    
031000              MOVE HV-E-END(HV-E-IX) TO W-THRESH-END                      
031100              MOVE C4-I1              TO W-THRESH-IX                      
031200          END-IF                                                          
031300      END-IF                                                              
031400      .                                                                   
031500  D142-99.                                                                
031600      EXIT.                                                               
031700                                                                          
031800  D143-SEARCH-BREAK SECTION.                                              
031900  D143-00.                                                                
032000      MOVE "N" TO W-BREAK-FOUND                                           
032100      MOVE W-THRESH-IX TO C4-I2                                           
032200      PERFORM D144-CHECK-ONE-BREAK THRU D144-99                           
032300          UNTIL C4-I2 >= HV-ENTRY-COUNT OR PAUSE-GEFUNDEN                 
032400      .                                                                   
032500  D143-99.                                                                
032600      EXIT.                                                               
032700                                                                          
032800  D144-CHECK-ONE-BREAK SECTION.                                           
032900  D144-00.                                                                
033000      ADD 1 TO C4-I2                                                      
033100      SET HV-E-IX TO C4-I2                                                
033200      IF  HV-E-STATUS(HV-E-IX) = "F"                                      
033300      OR  HV-E-STATUS(HV-E-IX) = "S"                                      
033400          IF  HV-E-START(HV-E-IX) >= W-THRESH-END                         
033500          AND HV-E-DURATION(HV-E-IX) >= 30                                
033600              MOVE "J" TO W-BREAK-FOUND                                   
033700          END-IF                                                          
033800      END-IF                                                              
033900      .                                                                   
034000  D144-99.                                                                
034100      EXIT.                                                               
034200                                                                          
034300******************************************************************        
034400* Regel 5a - fehlende Eintraege (kritisch)                                
034500******************************************************************        
034600  D151-MISSING-ENTRIES SECTION.                                           
034700  D151-00.                                                                
034800      MOVE "missing_entries"         TO W-VIO-TYPE                        
034900      MOVE "C"                       TO W-VIO-SEV                         
035000      MOVE ZERO                      TO W-VIO-TIME W-VIO-VALUE            
035100                                         W-VIO-LIMIT                      
035200      MOVE "Tagesbericht ohne Statuseintraege"                            
035300                                      TO W-VIO-DESC                       
035400      PERFORM D190-ADD-VIOLATION THRU D190-99                             
035500      .                                                                   
035600  D151-99.                                                                
035700      EXIT.                                                               
035800                                                                          
035900******************************************************************        
036000* Regel 5b - ueberlappende Eintraege                                      
036100******************************************************************        
036200  D152-OVERLAPPING-ENTRIES SECTION.                                       
036300  D152-00.                                                                
036400      MOVE ZERO TO C4-I1                                                  
036500      PERFORM D154-CHECK-ONE-OVERLAP THRU D154-99                         
036600          UNTIL C4-I1 >= HV-ENTRY-COUNT - 1                               
036700      .                                                                   
036800  D152-99.                                                                
036900      EXIT.                                                               
037000                                                                          
037100  D154-CHECK-ONE-OVERLAP SECTION.                                         
037200  D154-00.                                                                
037300      ADD 1 TO C4-I1                                                      
037400      SET HV-E-IX TO C4-I1                                                
037500      MOVE HV-E-END(HV-E-IX) TO W-OVL-CUR-END                             
037600      COMPUTE C4-I2 = C4-I1 + 1                                           
037700      SET HV-E-IX TO C4-I2                                                
037800      IF  W-OVL-CUR-END > HV-E-START(HV-E-IX)                             
037900          MOVE "overlapping_entries"  TO W-VIO-TYPE                       
038000          MOVE "V"                    TO W-VIO-SEV                        
038100          MOVE W-OVL-CUR-END          TO W-VIO-TIME                       
038200          MOVE ZERO                   TO W-VIO-VALUE W-VIO-LIMIT          
038300          MOVE "Aufeinanderfolgende Eintraege ueberlappen sich"           
038400                                       TO W-VIO-DESC                      
038500          PERFORM D190-ADD-VIOLATION THRU D190-99                         
038600      END-IF                                                              
038700      .                                                                   
038800  D154-99.                                                                
038900      EXIT.                                                               
039000                                                                          
039100******************************************************************        
039200* Regel 5c - Tagestotal muss genau 1440 Minuten ergeben                   
039300******************************************************************        
039400  D153-TIME-SEQUENCE SECTION.                                             
039500  D153-00.                                                                
039600      COMPUTE W-DAY-TOTAL-MIN = HV-DRIVING-MIN + HV-ONDUTY-MIN            
039700                               + HV-SLEEPER-MIN + HV-OFFDUTY-MIN          
039800      IF  W-DAY-TOTAL-MIN NOT = 1440                                      
039900          MOVE "invalid_time_sequence" TO W-VIO-TYPE                      
040000          MOVE "V"                     TO W-VIO-SEV                       
040100          MOVE ZERO                    TO W-VIO-TIME                      
040200          COMPUTE W-VIO-VALUE = W-DAY-TOTAL-MIN / 60                      
040300          MOVE 24.00                    TO W-VIO-LIMIT                    
040400          MOVE "Dienststatus-Totale ergeben nicht 24 Stunden"             
040500                                         TO W-VIO-DESC                    
040600          PERFORM D190-ADD-VIOLATION THRU D190-99                         
040700      END-IF                                                              
040800      .                                                                   
040900  D153-99.                                                                
041000      EXIT.                                                               
041100                                                                          
041200******************************************************************        
041300* Regel 4 - Mindestruhezeit (10,00 Std., Warnung)                         
041400******************************************************************        
041500  D161-REST-PERIOD SECTION.                                               
041600  D161-00.                                                                
041700      IF  HV-OFFDUTY-HRS + HV-SLEEPER-HRS < RP-MIN-REST-HRS               
041800          MOVE "rest_period_insufficient" TO W-VIO-TYPE                   
041900          MOVE "W"                        TO W-VIO-SEV                    
042000          MOVE ZERO                       TO W-VIO-TIME                   
042100          COMPUTE W-VIO-VALUE = HV-OFFDUTY-HRS + HV-SLEEPER-HRS           
042200          MOVE RP-MIN-REST-HRS            TO W-VIO-LIMIT                  
042300          MOVE "Ruhezeit unterschreitet die 10-Stunden-Grenze"            
042400                                           TO W-VIO-DESC                  
042500          PERFORM D190-ADD-VIOLATION THRU D190-99                         
042600      END-IF                                                              
042700      .                                                                   
042800  D161-99.                                                                
042900      EXIT.                                                               
043000                                                                          
043100******************************************************************        
043200* Einen Eintrag an HV-VIO-TAB anhaengen (max. 20 je Aufruf)               
043300******************************************************************        
043400  D190-ADD-VIOLATION SECTION.                                             
043500  D190-00.                                                                
043600      IF  HV-VIO-COUNT < 20                                               
043700          ADD 1 TO HV-VIO-COUNT                                           
043800          SET HV-V-IX TO HV-VIO-COUNT                                     
043900          MOVE HV-LOG-DATE  TO HV-V-LOG-DATE(HV-V-IX)                     
044000          MOVE W-VIO-TYPE   TO HV-V-TYPE(HV-V-IX)                         
044100          MOVE W-VIO-SEV    TO HV-V-SEVERITY(HV-V-IX)                     
044200          MOVE W-VIO-TIME   TO HV-V-TIME(HV-V-IX)                         
044300          MOVE W-VIO-VALUE  TO HV-V-VALUE(HV-V-IX)                        
044400          MOVE W-VIO-LIMIT  TO HV-V-LIMIT(HV-V-IX)                        
044500          MOVE W-VIO-DESC   TO HV-V-DESC(HV-V-IX)                         
044600      END-IF                                                              
044700      .                                                                   
044800  D190-99.                                                                
044900      EXIT.                                                               
045000                                                                          
045100******************************************************************        
045200* Zyklusfensterpruefung - rollierendes Fenster ueber HV-DAY-TAB           
045300* (HV-CMD = CY, wird einmal je Trip am Tripende aufgerufen)               
045400******************************************************************        
045500  D200-CYCLE-CHECK SECTION.                                               
045600  D200-00.                                                                
045700      MOVE ZERO TO HV-VIO-COUNT                                           
045800      IF  HV-DAY-COUNT >= HV-WINDOW-DAYS                                  
045900          MOVE HV-WINDOW-DAYS TO C4-DAYIX                                 
046000          PERFORM D210-CHECK-ONE-WINDOW THRU D210-99                      
046100              UNTIL C4-DAYIX > HV-DAY-COUNT                               
046200      END-IF                                                              
046300      .                                                                   
046400  D200-99.                                                                
046500      EXIT.                                                               
046600                                                                          
046700  D210-CHECK-ONE-WINDOW SECTION.                                          
046800  D210-00.                                                                
046900      COMPUTE W-WIN-START = C4-DAYIX - HV-WINDOW-DAYS + 1                 
047000      MOVE ZERO TO W-WIN-SUM                                              
047100      MOVE W-WIN-START TO C4-I1                                           
047200      PERFORM D220-ADD-ONE-DAY THRU D220-99                               
047300          UNTIL C4-I1 > C4-DAYIX                                          
047400      IF  W-WIN-SUM > HV-MAX-CYCLE-HRS                                    
047500          MOVE "cycle_limit_exceeded"   TO W-VIO-TYPE                     
047600          MOVE "C"                      TO W-VIO-SEV                      
047700          MOVE ZERO                     TO W-VIO-TIME                     
047800          MOVE W-WIN-SUM                TO W-VIO-VALUE                    
047900          MOVE HV-MAX-CYCLE-HRS         TO W-VIO-LIMIT                    
048000          MOVE "Rollierendes Zyklusfenster ueberschreitet Limit"          
048100                                         TO W-VIO-DESC                    
048200          SET HV-D-IX TO C4-DAYIX                                         
048300          MOVE HV-D-LOG-DATE(HV-D-IX)    TO HV-LOG-DATE                   
048400          PERFORM D190-ADD-VIOLATION THRU D190-99                         
048500      END-IF                                                              
048600      ADD 1 TO C4-DAYIX                                                   
048700      .                                                                   
048800  D210-99.                                                                
048900      EXIT.                                                               
049000                                                                          
049100  D220-ADD-ONE-DAY SECTION.                                               
049200  D220-00.                                                                
049300      SET HV-D-IX TO C4-I1                                                
049400      ADD HV-D-DUTY-HOURS(HV-D-IX) TO W-WIN-SUM                           
049500      ADD 1 TO C4-I1                                                      
049600      .                                                                   
049700  D220-99.                                                                
049800      EXIT.                                                               
049900                                                                          
050000******************************************************************        
050100* ENDE Source-Programm HOSVAL0M                                           
050200******************************************************************        
