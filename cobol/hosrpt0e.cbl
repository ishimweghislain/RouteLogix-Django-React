000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?SEARCH  =TALLIB                                                         
000400 ?SEARCH  =HOSLIB                                                         
000500 ?NOLMAP, SYMBOLS, INSPECT                                                
000600 ?SAVE ALL                                                                
000700 ?SAVEABEND                                                               
000800 ?CHECK 3                                                                 
000900                                                                          
001000  IDENTIFICATION DIVISION.                                                
001100  PROGRAM-ID. HOSRPT0M.                                                   
001200  AUTHOR. LOR.                                                            
001300  INSTALLATION. FERNVERKEHR-DISPO, RECHENZENTRUM.                         
001400  DATE-WRITTEN. 1986-08-21.                                               
001500  DATE-COMPILED.                                                          
001600  SECURITY.  NUR FUER INTERNEN BETRIEB - DISPO-NACHTLAUF.                 
001700*                                                                         
001800*****************************************************************         
001900* Letzte Aenderung :: 2024-09-12                                          
002000* Letzte Version   :: E.03.00                                             
002100* Kurzbeschreibung :: Druckzeilen fuer den HOS-Compliance-Bericht         
002200* Auftrag          :: HOSNEW-1                                            
002300*                                                                         
002400*----------------------------------------------------------------*        
002500* Vers.   | Datum      | von | Kommentar                         *        
002600*---------|------------|-----|-----------------------------------*        
002700* A.00.00 | 1986-08-21 | LOR | Neuerstellung Druckzeilen                  
002800* A.01.00 | 1989-03-11 | hb  | Tripfuss mit Verstosszaehlern              
002900* B.00.00 | 1995-05-02 | we  | Seitenkopf mit Zyklusparametern            
003000* C.00.00 | 1998-01-09 | jw  | Jahr-2000-Umstellung Datumsfelder          
003100* C.00.01 | 1999-10-30 | jw  | Test Jahrtausendwechsel/Schaltjahr         
003200* D.00.00 | 2009-11-30 | kl  | Schnittst. auf HOSLNKC umgestellt          
003300* E.00.00 | 2018-03-23 | kl  | Umstellung auf HOSNEW-Projektstand         
003400* E.01.00 | 2023-06-07 | mb  | Berichtsfuss mit Gesamtzaehlern            
003500* E.02.00 | 2024-02-14 | hr  | WPH-LIT1 auf 21 Stellen korrigiert,        
003600*         |            |     | Titelzeile war um 1 Byte verkuerzt         
003700* E.03.00 | 2024-09-12 | hr  | W-LINE-DL war 138 Byte, FILLER auf         
003800*         |            |     | X(48) verkleinert, jetzt 132 Byte          
003900*----------------------------------------------------------------*        
004000*                                                                         
004100* Programmbeschreibung                                                    
004200* --------------------                                                    
004300* Wird von HOSDRV0O an jedem Druckpunkt aufgerufen (Seitenkopf,           
004400* Tripkopf, Tagesdetailzeile, Tripfuss, Berichtsfuss), gesteuert          
004500* ueber HR-CMD = PH/TH/DL/TF/RF.  Baut die 132-Byte-Druckzeile in         
004600* HR-LINE; das WRITE nach RPTFILE bleibt Aufgabe von HOSDRV0O.            
004700*                                                                         
004800******************************************************************        
004900                                                                          
005000  ENVIRONMENT DIVISION.                                                   
005100  CONFIGURATION SECTION.                                                  
005200  SPECIAL-NAMES.                                                          
005300      C01 IS TOP-OF-FORM                                                  
005400      UPSI-0 IS HOS-STEUER-SWITCH                                         
005500             ON STATUS IS HOS-TESTLAUF                                    
005600      CLASS HOS-ALPHANUM IS "0123456789"                                  
005700                            "abcdefghijklmnopqrstuvwxyz"                  
005800                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 
005900                                                                          
006000  DATA DIVISION.                                                          
006100  WORKING-STORAGE SECTION.                                                
006200*----------------------------------------------------------------*        
006300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
006400*----------------------------------------------------------------*        
006500  01      COMP-FELDER.                                                    
006600      05  C4-ERR-CNT          PIC S9(04) COMP VALUE ZERO.                 
006700      05  FILLER              PIC X(08) VALUE SPACES.                     
006800*----------------------------------------------------------------*        
006900* Felder mit konstantem Inhalt: Praefix K                                 
007000*----------------------------------------------------------------*        
007100  01      KONSTANTE-FELDER.                                               
007200      05  K-MODUL             PIC X(08) VALUE "HOSRPT0M".                 
007300      05  FILLER              PIC X(08) VALUE SPACES.                     
007400*----------------------------------------------------------------*        
007500* Seitenkopf (HR-CMD = PH)                                                
007600*----------------------------------------------------------------*        
007700  01      W-LINE-PH.                                                      
007800      05  WPH-LIT1            PIC X(21)                                   
007900                               VALUE "HOS COMPLIANCE REPORT".             
008000      05  WPH-LIT2            PIC X(07) VALUE " SEITE ".                  
008100      05  WPH-PAGE            PIC ZZ9.                                    
008200      05  WPH-LIT3            PIC X(10) VALUE "  ZYKLUS: ".               
008300      05  WPH-MAXHRS          PIC ZZ9.99.                                 
008400      05  WPH-LIT4            PIC X(04) VALUE "H / ".                     
008500      05  WPH-CYCDAYS         PIC ZZ9.                                    
008600      05  WPH-LIT5            PIC X(04) VALUE " TG.".                     
008700      05  FILLER              PIC X(74) VALUE SPACES.                     
008800  01      W-LINE-PH-R REDEFINES W-LINE-PH.                                
008900      05  WPH-HALF1           PIC X(66).                                  
009000      05  WPH-HALF2           PIC X(66).                                  
009100*----------------------------------------------------------------*        
009200* Tripkopf (HR-CMD = TH)                                                  
009300*----------------------------------------------------------------*        
009400  01      W-LINE-TH.                                                      
009500      05  WTH-LIT1            PIC X(12) VALUE "  TRIP-ID: ".              
009600      05  WTH-TRIPID          PIC X(08).                                  
009700      05  WTH-LIT2            PIC X(12) VALUE "  ZYKLUS-T: ".             
009800      05  WTH-CYCTYPE         PIC X(04).                                  
009900      05  FILLER              PIC X(96) VALUE SPACES.                     
010000*----------------------------------------------------------------*        
010100* Tagesdetailzeile (HR-CMD = DL)                                          
010200*----------------------------------------------------------------*        
010300  01      W-LINE-DL.                                                      
010400      05  WDL-LIT1            PIC X(10) VALUE "  DATUM: ".                
010500      05  WDL-LOGDATE         PIC 9(08).                                  
010600      05  WDL-LIT2            PIC X(06) VALUE " FZ:".                     
010700      05  WDL-DRVHRS          PIC ZZ9.99.                                 
010800      05  WDL-LIT3            PIC X(06) VALUE " DZ:".                     
010900      05  WDL-DUTYHRS         PIC ZZ9.99.                                 
011000      05  WDL-LIT4            PIC X(06) VALUE " SZ:".                     
011100      05  WDL-SLPHRS          PIC ZZ9.99.                                 
011200      05  WDL-LIT5            PIC X(06) VALUE " AZ:".                     
011300      05  WDL-OFFHRS          PIC ZZ9.99.                                 
011400      05  WDL-LIT6            PIC X(06) VALUE " OK:".                     
011500      05  WDL-OK              PIC X(01).                                  
011600      05  WDL-LIT7            PIC X(08) VALUE " VERST:".                  
011700      05  WDL-VIOCNT          PIC ZZ9.                                    
011800      05  FILLER              PIC X(48) VALUE SPACES.                     
011900*----------------------------------------------------------------*        
012000* Tripfuss (HR-CMD = TF)                                                  
012100*----------------------------------------------------------------*        
012200  01      W-LINE-TF.                                                      
012300      05  WTF-LIT1            PIC X(10) VALUE "  TRIP-SUM".               
012400      05  WTF-LIT2            PIC X(06) VALUE " FZ:".                     
012500      05  WTF-DRVTOT          PIC ZZZZ9.99.                               
012600      05  WTF-LIT3            PIC X(06) VALUE " DZ:".                     
012700      05  WTF-DUTYTOT         PIC ZZZZ9.99.                               
012800      05  WTF-LIT4            PIC X(06) VALUE " W:".                      
012900      05  WTF-WARN            PIC ZZZZ9.                                  
013000      05  WTF-LIT5            PIC X(04) VALUE " V:".                      
013100      05  WTF-VIOL            PIC ZZZZ9.                                  
013200      05  WTF-LIT6            PIC X(04) VALUE " C:".                      
013300      05  WTF-CRIT            PIC ZZZZ9.                                  
013400      05  FILLER              PIC X(65) VALUE SPACES.                     
013500  01      W-LINE-TF-R REDEFINES W-LINE-TF.                                
013600      05  WTF-HALF1           PIC X(66).                                  
013700      05  WTF-HALF2           PIC X(66).                                  
013800*----------------------------------------------------------------*        
013900* Berichtsfuss (HR-CMD = RF)                                              
014000*----------------------------------------------------------------*        
014100  01      W-LINE-RF.                                                      
014200      05  WRF-LIT1            PIC X(20)                                   
014300                               VALUE "  ENDE HOS-NACHTLAUF".              
014400      05  WRF-LIT2            PIC X(08) VALUE " TRIPS:".                  
014500      05  WRF-TRIPS           PIC ZZZZ9.                                  
014600      05  WRF-LIT3            PIC X(08) VALUE " LOGS:".                   
014700      05  WRF-LOGS            PIC ZZZZ9.                                  
014800      05  WRF-LIT4            PIC X(04) VALUE " W:".                      
014900      05  WRF-WARN            PIC ZZZZZ9.                                 
015000      05  WRF-LIT5            PIC X(04) VALUE " V:".                      
015100      05  WRF-VIOL            PIC ZZZZZ9.                                 
015200      05  WRF-LIT6            PIC X(04) VALUE " C:".                      
015300      05  WRF-CRIT            PIC ZZZZZ9.                                 
015400      05  FILLER              PIC X(56) VALUE SPACES.                     
015500  01      W-LINE-RF-R REDEFINES W-LINE-RF.                                
015600      05  WRF-HALF1           PIC X(66).                                  
015700      05  WRF-HALF2           PIC X(66).                                  
015800                                                                          
015900  LINKAGE SECTION.                                                        
016000      COPY HOSLNKC.                                                       
016100                                                                          
016200  PROCEDURE DIVISION USING HR-LINKAGE.                                    
016300******************************************************************        
016400* Steuerungs-Section - Befehlsverteilung ueber HR-CMD                     
016500******************************************************************        
016600  A100-STEUERUNG SECTION.                                                 
016700  A100-00.                                                                
016800      MOVE ZERO TO HR-RC                                                  
016900      EVALUATE HR-CMD                                                     
017000          WHEN "PH"  PERFORM D100-PAGE-HEADING  THRU D100-99              
017100          WHEN "TH"  PERFORM D200-TRIP-HEADING  THRU D200-99              
017200          WHEN "DL"  PERFORM D300-DETAIL-LINE   THRU D300-99              
017300          WHEN "TF"  PERFORM D400-TRIP-FOOTER   THRU D400-99              
017400          WHEN "RF"  PERFORM D500-REPORT-FOOTER THRU D500-99              
017500          WHEN OTHER ADD 1 TO C4-ERR-CNT                                  
017600                     MOVE C4-ERR-CNT TO HR-RC                             
017700      END-EVALUATE                                                        
017800      EXIT PROGRAM                                                        
017900      .                                                                   
018000  A100-99.                                                                
018100      EXIT.                                                               
018200                                                                          
018300******************************************************************        
018400* Seitenkopf mit laufender Seitenzahl und Zyklusgrenzwerten               
018500******************************************************************        
018600  D100-PAGE-HEADING SECTION.                                              
018700  D100-00.                                                                
018800      MOVE HR-PAGE-NO       TO WPH-PAGE                                   
018900      MOVE HR-MAX-CYCLE-HRS TO WPH-MAXHRS                                 
019000      MOVE HR-CYCLE-DAYS    TO WPH-CYCDAYS                                
019100      MOVE W-LINE-PH        TO HR-LINE                                    
019200      .                                                                   
019300  D100-99.                                                                
019400      EXIT.                                                               
019500                                                                          
019600******************************************************************        
019700* Tripkopf mit Trip-ID und Zyklustyp                                      
019800******************************************************************        
019900  D200-TRIP-HEADING SECTION.                                              
020000  D200-00.                                                                
020100      MOVE HR-TRIP-ID    TO WTH-TRIPID                                    
020200      MOVE HR-CYCLE-TYPE TO WTH-CYCTYPE                                   
020300      MOVE W-LINE-TH     TO HR-LINE                                       
020400      .                                                                   
020500  D200-99.                                                                
020600      EXIT.                                                               
020700                                                                          
020800******************************************************************        
020900* Tagesdetailzeile mit Stundenwerten, OK-Kennzeichen, Verstoessen         
021000******************************************************************        
021100  D300-DETAIL-LINE SECTION.                                               
021200  D300-00.                                                                
021300      MOVE HR-LOG-DATE      TO WDL-LOGDATE                                
021400      MOVE HR-DRIVING-HRS   TO WDL-DRVHRS                                 
021500      MOVE HR-ONDUTY-HRS    TO WDL-DUTYHRS                                
021600      MOVE HR-SLEEPER-HRS   TO WDL-SLPHRS                                 
021700      MOVE HR-OFFDUTY-HRS   TO WDL-OFFHRS                                 
021800      MOVE HR-OK-FLAG       TO WDL-OK                                     
021900      MOVE HR-VIO-COUNT-DAY TO WDL-VIOCNT                                 
022000      MOVE W-LINE-DL        TO HR-LINE                                    
022100      .                                                                   
022200  D300-99.                                                                
022300      EXIT.                                                               
022400                                                                          
022500******************************************************************        
022600* Tripfuss mit Trip-Totalen und Verstosszaehlern                          
022700******************************************************************        
022800  D400-TRIP-FOOTER SECTION.                                               
022900  D400-00.                                                                
023000      MOVE HR-TRIP-DRIVING-TOT TO WTF-DRVTOT                              
023100      MOVE HR-TRIP-DUTY-TOT    TO WTF-DUTYTOT                             
023200      MOVE HR-TRIP-WARN-CNT    TO WTF-WARN                                
023300      MOVE HR-TRIP-VIOL-CNT    TO WTF-VIOL                                
023400      MOVE HR-TRIP-CRIT-CNT    TO WTF-CRIT                                
023500      MOVE W-LINE-TF           TO HR-LINE                                 
023600      .                                                                   
023700  D400-99.                                                                
023800      EXIT.                                                               
023900                                                                          
024000******************************************************************        
024100* Berichtsfuss mit Gesamtzaehlern des Nachtlaufs                          
024200******************************************************************        
024300  D500-REPORT-FOOTER SECTION.                                             
024400  D500-00.                                                                
024500      MOVE HR-TRIPS-PROCESSED TO WRF-TRIPS                                
024600      MOVE HR-LOGS-PROCESSED  TO WRF-LOGS                                 
024700      MOVE HR-GRAND-WARN      TO WRF-WARN                                 
024800      MOVE HR-GRAND-VIOL      TO WRF-VIOL                                 
024900      MOVE HR-GRAND-CRIT      TO WRF-CRIT                                 
025000      MOVE W-LINE-RF          TO HR-LINE                                  
025100      .                                                                   
025200  D500-99.                                                                
025300      EXIT.                                                               
025400                                                                          
025500******************************************************************        
025600* ENDE Source-Programm HOSRPT0M                                           
025700******************************************************************        
